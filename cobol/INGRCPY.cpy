000010******************************************************************
000020*  INGRCPY  --  RAW INGREDIENT CARD LAYOUT, AS READ FROM INGFILE *
000030*  BY INGEDIT BEFORE VALIDATION.  ONCE A CARD PASSES 214-CK-ING- *
000040*  DATA, INGEDIT BUILDS THE CLEAN INGO-RECORD (SEE INGEDIT'S OWN *
000050*  FD) THAT BECOMES THE INGMSTR FILE RCPPRICE LOADS ITS COSTING  *
000060*  TABLE FROM.  RAW INPUT FIELDS CARRY A PIC 9 REDEFINES SO THE  *
000070*  NUMERIC-CLASS TEST CAN BE MADE BEFORE TRUSTING THE FIELD FOR  *
000080*  ARITHMETIC.                                                  *
000090******************************************************************
000100 01  INGR-RECORD.
000110     05  INGR-ID                   PIC X(05).
000120     05  INGR-ID-NUM  REDEFINES
000130         INGR-ID                   PIC 9(05).
000140     05  INGR-NAME                 PIC X(30).
000150     05  INGR-CATEGORY             PIC X(10).
000160     05  INGR-BASE-UNIT            PIC X(03).
000170     05  INGR-PACK-SIZE            PIC X(09).
000180     05  INGR-PACK-SIZE-NUM  REDEFINES
000190         INGR-PACK-SIZE            PIC 9(07)V99.
000200     05  INGR-PACK-PRICE           PIC X(09).
000210     05  INGR-PACK-PRICE-NUM  REDEFINES
000220         INGR-PACK-PRICE           PIC 9(07)V99.
000230     05  INGR-COST-PER-UNIT        PIC 9(05)V9999.
000240     05  INGR-NOTES                PIC X(30).
000250     05  FILLER                    PIC X(10).
