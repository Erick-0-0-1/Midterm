000010******************************************************************
000020*  RCPHCPY  --  RECIPE HEADER, AS READ FROM RCPFILE               *
000030*  CARRIES ONLY THE FIELDS THE COUNTER SUPPLIES ON THE RECIPE    *
000040*  CARD -- THE DERIVED PRICING FIELDS LIVE IN RCPOCPY, BUILT BY  *
000050*  RCPPRICE AT THE RECIPE-ID CONTROL BREAK.                      *
000060******************************************************************
000070 01  RCPH-RECORD.
000080     05  RCPH-ID                   PIC X(05).
000090     05  RCPH-ID-NUM  REDEFINES
000100         RCPH-ID                   PIC 9(05).
000110     05  RCPH-DRINK-NAME           PIC X(30).
000120     05  RCPH-TARGET-MARGIN-PCT    PIC X(05).
000130     05  RCPH-TARGET-MARGIN-NUM  REDEFINES
000140         RCPH-TARGET-MARGIN-PCT    PIC 9(03)V99.
000150     05  RCPH-NOTES                PIC X(30).
000160     05  FILLER                    PIC X(03).
