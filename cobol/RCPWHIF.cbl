000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCPWHIF.
000300 AUTHOR.        R C SANTOS.
000400 INSTALLATION.  GOLDEN BEAN COFFEE CO - EDP DEPT MAKATI.
000500 DATE-WRITTEN.  11/02/92.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*  PROGRAM:  RCPWHIF                                             *
001100*                                                                *
001200*  WHAT-IF MARGIN SCENARIO RUN.  READS A SMALL DECK OF REQUEST  *
001300*  CARDS -- ONE RECIPE ID AND ONE TRIAL MARGIN PERCENT PER CARD *
001400*  -- MODELED ON THE TRANSACTION-CARD STYLE OF THE OLD SAM1V    *
001500*  DRIVER.  EACH CARD IS LOOKED UP AGAINST THE STORED PRICED    *
001600*  RECIPE FILE RCPPRICE LAST WROTE, RCPMARGN IS CALLED WITH THE *
001700*  TRIAL MARGIN, AND A RESULT LINE IS WRITTEN.  THE STORED      *
001800*  RECIPE IS NEVER TOUCHED -- THIS RUN ONLY ANSWERS "WHAT IF".  *
001900*  A TRIAL MARGIN OF ZERO OR LESS, OR 100 OR MORE, IS INVALID   *
002000*  AND THE RESULT LINE ECHOES THE RECIPE'S STORED PRICING       *
002100*  UNCHANGED RATHER THAN RECOMPUTING IT.                        *
002200******************************************************************
002300*  CHANGE LOG                                                    *
002400*  --------------------------------------------------------------*
002500* 11/02/92 RCS  0000  ORIGINAL PROGRAM -- OWNER WANTED TO TEST   *
002600*                     MARGIN CHANGES WITHOUT TOUCHING THE BOARD. *
002700* 04/18/94 LDT  0064  CARDS NOW LOOKED UP AGAINST AN IN-MEMORY   *
002800*                     TABLE INSTEAD OF RE-READING PRCFILE PER    *
002900*                     CARD -- THE DECK WAS TAKING TOO LONG.      *
003000* 02/09/96 EMD  0072  INVALID TRIAL MARGIN NOW ECHOES THE STORED *
003100*                     PRICE INSTEAD OF WRITING ZEROS.            *
003200* 08/25/98 EMD  0086  RECIPE-NOT-FOUND CARDS NOW GO TO ERRFILE   *
003300*                     INSTEAD OF BEING DROPPED SILENTLY.         *
003400* 12/14/98 RCS  Y2K1  YEAR 2000 REVIEW -- NO DATE FIELDS ON      *
003500*                     EITHER CARD OR RESULT RECORD.  SIGNED OFF. *
003600* 07/20/99 RCS  Y2K2  FINAL Y2K CERT SWEEP -- NO CHANGE.         *
003700* 03/02/01 LDT  0093  RUN SUMMARY COUNTS ADDED FOR THE MONTH-END *
003800*                     EDP REVIEW, SAME AS INGEDIT AND RCPPRICE.  *
003810* 06/11/01 EMD  0094  ADDED WS-MAX-PRC-TABLE-ENTRIES CONSTANT    *
003820*                     AND GUARDED THE PRICED-RECIPE TABLE BUILD  *
003830*                     IN 110-ADD-PRC-ENTRY -- AUDIT WANTED THE   *
003840*                     SAME NAMED-CONSTANT CONVENTION USED IN     *
003850*                     RCPPRICE AND INGEDIT INSTEAD OF A BARE 300.*
003900*--------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-390.
004300 OBJECT-COMPUTER.  IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PRC-FILE          ASSIGN TO UT-S-PRCFILE.
004900     SELECT WHIF-FILE         ASSIGN TO UT-S-WHIFIN.
005000     SELECT WHIFOUT-FILE      ASSIGN TO UT-S-WHIFOUT.
005100     SELECT ERR-FILE          ASSIGN TO UT-S-ERRFILE.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  PRC-FILE
005700     RECORD CONTAINS 180 CHARACTERS.
005800     COPY RCPOCPY.
005900*
006000******************************************************************
006100*  WHIF-FILE -- ONE REQUEST CARD PER WHAT-IF TRIAL.  RAW FIELDS  *
006200*  CARRY A PIC 9 REDEFINES SO THE NUMERIC-CLASS TEST CAN BE MADE *
006300*  BEFORE THE FIELD IS TRUSTED FOR ARITHMETIC, THE SAME AS EVERY *
006400*  OTHER INPUT CARD IN THIS SYSTEM.                              *
006500******************************************************************
006600 FD  WHIF-FILE
006700     RECORD CONTAINS 15 CHARACTERS.
006800 01  WHIFI-RECORD.
006900     05  WHIFI-RECIPE-ID           PIC X(05).
007000     05  WHIFI-RECIPE-ID-NUM  REDEFINES
007100         WHIFI-RECIPE-ID           PIC 9(05).
007200     05  WHIFI-NEW-MARGIN-PCT      PIC X(05).
007300     05  WHIFI-NEW-MARGIN-NUM  REDEFINES
007400         WHIFI-NEW-MARGIN-PCT      PIC 9(03)V99.
007500     05  FILLER                    PIC X(05).
007600*
007700******************************************************************
007800*  WHIFOUT-FILE -- ONE RESULT LINE PER REQUEST CARD.             *
007900******************************************************************
008000 FD  WHIFOUT-FILE
008100     RECORD CONTAINS 100 CHARACTERS.
008200 01  WHIFO-RECORD.
008300     05  WHIFO-RECIPE-ID           PIC 9(05).
008400     05  WHIFO-DRINK-NAME          PIC X(30).
008500     05  WHIFO-REQ-MARGIN-PCT      PIC 9(03)V99.
008600     05  WHIFO-SUGGESTED-PRICE     PIC 9(07)V99.
008700     05  WHIFO-SUGG-PRICE-PARTS  REDEFINES
008800         WHIFO-SUGGESTED-PRICE.
008900         10  WHIFO-SUGG-PESOS      PIC 9(07).
009000         10  WHIFO-SUGG-CENTAVOS   PIC 9(02).
009100     05  WHIFO-GROSS-PROFIT        PIC S9(07)V99.
009200     05  WHIFO-ACTUAL-MARGIN-PCT   PIC S9(03)V99.
009300     05  WHIFO-STATUS              PIC X(16).
009400     05  FILLER                    PIC X(21).
009500*
009600 FD  ERR-FILE
009700     RECORD CONTAINS 80 CHARACTERS.
009800 01  ERR-LINE                      PIC X(80).
009900*
010000 WORKING-STORAGE SECTION.
010110*
010120*    STANDALONE CONTROL CONSTANT -- BOUND OF THE PRICED-RECIPE 0094
010130*    TABLE, MATCHES THE OCCURS CLAUSE ON WS-PRC-TABLE-DEF SO   0094
010140*    110-ADD-PRC-ENTRY NEVER SUBSCRIPTS PAST IT.  SAME NAMED-  0094
010150*    CONSTANT CONVENTION AS RCPPRICE AND INGEDIT.              0094
010160 77  WS-MAX-PRC-TABLE-ENTRIES  PIC 9(03)  COMP-3  VALUE 300.
010170*
010200 01  PROGRAM-INDICATOR-SWITCHES.
010300     05  WS-EOF-PRC-SW             PIC X(01)  VALUE 'N'.
010400         88  EOF-PRC                          VALUE 'Y'.
010500     05  WS-EOF-WHIF-SW            PIC X(01)  VALUE 'N'.
010600         88  EOF-WHIF                         VALUE 'Y'.
010700     05  WS-RCP-HDR-FOUND-SW       PIC X(01)  VALUE 'N'.
010800         88  RCP-HDR-FOUND                    VALUE 'Y'.
010900     05  WS-MARGIN-OK-SW           PIC X(01)  VALUE 'N'.
011000         88  MARGIN-OK                        VALUE 'Y'.
011100*
011200 01  WS-ACCUMULATORS.
011300     05  WS-CARD-READ              PIC 9(05)  COMP-3 VALUE ZERO.
011400     05  WS-CARD-RECOMPUTED        PIC 9(05)  COMP-3 VALUE ZERO.
011500     05  WS-CARD-UNCHANGED         PIC 9(05)  COMP-3 VALUE ZERO.
011600     05  WS-CARD-NOT-FOUND         PIC 9(05)  COMP-3 VALUE ZERO.
011700*
011800 01  WS-PRC-TABLE-DEF.
011900     05  WS-PRC-TABLE-COUNT        PIC 9(05)  COMP-3 VALUE ZERO.
012000     05  WS-PRC-ENTRY  OCCURS 300 TIMES
012100                       INDEXED BY PRC-IDX.
012200         10  TBL-PRC-ID               PIC 9(05).
012300         10  TBL-PRC-DRINK-NAME       PIC X(30).
012400         10  TBL-PRC-TOTAL-COST       PIC 9(07)V99.
012500         10  TBL-PRC-ALLOC-EXPENSE    PIC 9(05)V9999.
012600         10  TBL-PRC-INGR-COUNT       PIC 9(03)  COMP-3.
012700         10  TBL-PRC-SUGG-PRICE       PIC 9(07)V99.
012800         10  TBL-PRC-GROSS-PROFIT     PIC S9(07)V99.
012900         10  TBL-PRC-ACTUAL-MARGIN    PIC S9(03)V99.
013000*
013100 01  WS-RCPMARGN-LINKAGE.
013200     05  WS-MARGIN-INPUT.
013300         10  WS-MI-TOTAL-COST         PIC 9(07)V99.
013400         10  WS-MI-TARGET-MARGIN-PCT  PIC 9(03)V99.
013500         10  WS-MI-ALLOC-EXPENSE      PIC 9(05)V9999.
013600         10  WS-MI-INGR-COUNT         PIC 9(03).
013700         10  FILLER                   PIC X(05).
013800     05  WS-MARGIN-OUTPUT.
013900         10  WS-MO-SUGGESTED-PRICE    PIC 9(07)V99.
014000         10  WS-MO-GROSS-PROFIT       PIC S9(07)V99.
014100         10  WS-MO-ACTUAL-MARGIN-PCT  PIC S9(03)V99.
014200         10  WS-MO-NET-PROFIT         PIC S9(07)V99.
014300         10  WS-MO-NET-MARGIN-PCT     PIC S9(03)V99.
014400         10  WS-MO-FINAL-PRICE        PIC 9(07)V99.
014500         10  WS-MO-STATUS             PIC X(16).
014600         10  WS-MO-COMPLEXITY         PIC X(12).
014700         10  WS-MO-PRICE-CAT          PIC X(08).
014800         10  FILLER                   PIC X(05).
014900*
015000 01  ERROR-MESSAGE-EL              PIC X(60).
015100 01  ERROR-RECORD-EL.
015200     05  ERR-REC-TYPE              PIC X(10)  VALUE 'WHAT-IF'.
015300     05  ERR-REC-ID                PIC 9(05).
015400     05  FILLER                    PIC X(01)  VALUE SPACE.
015500     05  ERR-REC-REASON            PIC X(44).
015600     05  FILLER                    PIC X(20).
015700*
015800 01  DISPLAY-LINE.
015900     05  DISP-MESSAGE              PIC X(45).
016000     05  DISP-VALUE                PIC ZZZ,ZZ9.
016100     05  FILLER                    PIC X(04).
016200*
016300 PROCEDURE DIVISION.
016400*
016500 000-MAINLINE.
016600     OPEN INPUT  PRC-FILE
016700                 WHIF-FILE
016800          OUTPUT WHIFOUT-FILE
016900                 ERR-FILE.
017000     PERFORM 100-LOAD-PRICED-TABLE THRU 100-EXIT.
017100     PERFORM 800-READ-WHIF-FILE THRU 800-EXIT.
017200     PERFORM 200-PRSS-WHATIF-CARDS THRU 200-EXIT
017300             UNTIL EOF-WHIF.
017400     PERFORM 900-DISPLAY-RUN-SUMMARY THRU 900-EXIT.
017500     CLOSE PRC-FILE
017600           WHIF-FILE
017700           WHIFOUT-FILE
017800           ERR-FILE.
017900     GOBACK.
018000*
018100******************************************************************
018200*  100-LOAD-PRICED-TABLE -- PRELOADS THE STORED PRICED RECIPES  *
018300*  SO A WHAT-IF DECK OF ANY SIZE IS LOOKED UP IN MEMORY RATHER  *
018400*  THAN RE-READING PRCFILE ONCE PER CARD.  (0064)                *
018500******************************************************************
018600 100-LOAD-PRICED-TABLE.
018700     PERFORM 810-READ-PRC-FILE THRU 810-EXIT.
018800     PERFORM 110-ADD-PRC-ENTRY THRU 110-EXIT
018900             UNTIL EOF-PRC.
019000*
019100 100-EXIT.
019200     EXIT.
019300*
019400 110-ADD-PRC-ENTRY.
019450*    GUARD AGAINST RUNNING PAST THE TABLE'S OCCURS BOUND.  0094
019500     IF WS-PRC-TABLE-COUNT < WS-MAX-PRC-TABLE-ENTRIES
019600        ADD 1 TO WS-PRC-TABLE-COUNT
019700        MOVE RCPO-ID              TO TBL-PRC-ID (WS-PRC-TABLE-COUNT)
019800        MOVE RCPO-DRINK-NAME      TO TBL-PRC-DRINK-NAME
019900                                      (WS-PRC-TABLE-COUNT)
020000        MOVE RCPO-TOTAL-COST      TO TBL-PRC-TOTAL-COST
020100                                      (WS-PRC-TABLE-COUNT)
020200        MOVE RCPO-ALLOC-EXPENSE   TO TBL-PRC-ALLOC-EXPENSE
020300                                      (WS-PRC-TABLE-COUNT)
020400        MOVE RCPO-INGR-COUNT      TO TBL-PRC-INGR-COUNT
020500                                      (WS-PRC-TABLE-COUNT)
020600        MOVE RCPO-SUGGESTED-PRICE TO TBL-PRC-SUGG-PRICE
020700                                      (WS-PRC-TABLE-COUNT)
020800        MOVE RCPO-GROSS-PROFIT    TO TBL-PRC-GROSS-PROFIT
020900                                      (WS-PRC-TABLE-COUNT)
021000        MOVE RCPO-ACTUAL-MARGIN-PCT TO TBL-PRC-ACTUAL-MARGIN
021100                                      (WS-PRC-TABLE-COUNT)
021200     END-IF.
021300     PERFORM 810-READ-PRC-FILE THRU 810-EXIT.
021400*
021500 110-EXIT.
021600     EXIT.
021700*
021800 200-PRSS-WHATIF-CARDS.
021900     ADD 1 TO WS-CARD-READ.
022000     PERFORM 210-LOOKUP-RECIPE THRU 210-EXIT.
022100     IF RCP-HDR-FOUND
022200        PERFORM 220-CK-MARGIN-VALID THRU 220-EXIT
022300        PERFORM 240-BUILD-RESULT-LINE THRU 240-EXIT
022400     ELSE
022500        ADD 1 TO WS-CARD-NOT-FOUND
022600        MOVE 'RECIPE NOT FOUND FOR WHAT-IF CARD'
022700                                  TO ERROR-MESSAGE-EL
022800        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
022900     END-IF.
023000     PERFORM 800-READ-WHIF-FILE THRU 800-EXIT.
023100*
023200 200-EXIT.
023300     EXIT.
023400*
023500******************************************************************
023600*  210-LOOKUP-RECIPE -- SERIAL SEARCH OF THE PRELOADED PRICED   *
023700*  RECIPE TABLE BY RECIPE ID.                                    *
023800******************************************************************
023900 210-LOOKUP-RECIPE.
024000     MOVE 'N' TO WS-RCP-HDR-FOUND-SW.
024100     SET PRC-IDX TO 1.
024200     IF WS-PRC-TABLE-COUNT > ZERO
024300        SEARCH WS-PRC-ENTRY
024400           AT END
024500              MOVE 'N' TO WS-RCP-HDR-FOUND-SW
024600           WHEN TBL-PRC-ID (PRC-IDX) = WHIFI-RECIPE-ID-NUM
024700              MOVE 'Y' TO WS-RCP-HDR-FOUND-SW
024800        END-SEARCH
024900     END-IF.
025000*
025100 210-EXIT.
025200     EXIT.
025300*
025400******************************************************************
025500*  220-CK-MARGIN-VALID -- TRIAL MARGIN MUST BE STRICTLY BETWEEN *
025600*  ZERO AND 100 OR THE CARD DOES NOT GET RECOMPUTED.  (0072)     *
025700******************************************************************
025800 220-CK-MARGIN-VALID.
025900     IF WHIFI-NEW-MARGIN-NUM > ZERO
026000                    AND WHIFI-NEW-MARGIN-NUM < 100
026100        MOVE 'Y' TO WS-MARGIN-OK-SW
026200        PERFORM 230-CALL-RCPMARGN THRU 230-EXIT
026300     ELSE
026400        MOVE 'N' TO WS-MARGIN-OK-SW
026500     END-IF.
026600*
026700 220-EXIT.
026800     EXIT.
026900*
027000******************************************************************
027100*  230-CALL-RCPMARGN -- SAME SHARED MARGIN MODULE RCPPRICE USES *
027200*  AT ITS RECIPE CONTROL BREAK, SO A WHAT-IF NUMBER CAN NEVER   *
027300*  DRIFT FROM A PRODUCTION RECALC ON THE SAME INPUTS.            *
027400******************************************************************
027500 230-CALL-RCPMARGN.
027600     MOVE TBL-PRC-TOTAL-COST (PRC-IDX)  TO WS-MI-TOTAL-COST.
027700     MOVE WHIFI-NEW-MARGIN-NUM          TO WS-MI-TARGET-MARGIN-PCT.
027800     MOVE TBL-PRC-ALLOC-EXPENSE (PRC-IDX)
027900                                        TO WS-MI-ALLOC-EXPENSE.
028000     MOVE TBL-PRC-INGR-COUNT (PRC-IDX)  TO WS-MI-INGR-COUNT.
028100     CALL 'RCPMARGN' USING WS-MARGIN-INPUT, WS-MARGIN-OUTPUT.
028200*
028300 230-EXIT.
028400     EXIT.
028500*
028600******************************************************************
028700*  240-BUILD-RESULT-LINE -- WHEN THE TRIAL MARGIN IS VALID THE  *
028800*  RCPMARGN RESULT IS WRITTEN; OTHERWISE THE RECIPE'S STORED    *
028900*  PRICING IS ECHOED BACK UNCHANGED.  (0072)                     *
029000******************************************************************
029100 240-BUILD-RESULT-LINE.
029200     MOVE SPACES TO WHIFO-RECORD.
029300     MOVE TBL-PRC-ID (PRC-IDX)          TO WHIFO-RECIPE-ID.
029400     MOVE TBL-PRC-DRINK-NAME (PRC-IDX)  TO WHIFO-DRINK-NAME.
029500     MOVE WHIFI-NEW-MARGIN-NUM          TO WHIFO-REQ-MARGIN-PCT.
029600     IF MARGIN-OK
029700        MOVE WS-MO-SUGGESTED-PRICE     TO WHIFO-SUGGESTED-PRICE
029800        MOVE WS-MO-GROSS-PROFIT        TO WHIFO-GROSS-PROFIT
029900        MOVE WS-MO-ACTUAL-MARGIN-PCT   TO WHIFO-ACTUAL-MARGIN-PCT
030000        MOVE 'RECOMPUTED'              TO WHIFO-STATUS
030100        ADD 1 TO WS-CARD-RECOMPUTED
030200     ELSE
030300        MOVE TBL-PRC-SUGG-PRICE (PRC-IDX)
030400                                        TO WHIFO-SUGGESTED-PRICE
030500        MOVE TBL-PRC-GROSS-PROFIT (PRC-IDX)
030600                                        TO WHIFO-GROSS-PROFIT
030700        MOVE TBL-PRC-ACTUAL-MARGIN (PRC-IDX)
030800                                        TO WHIFO-ACTUAL-MARGIN-PCT
030900        MOVE 'MARGIN INVALID'          TO WHIFO-STATUS
031000        ADD 1 TO WS-CARD-UNCHANGED
031100     END-IF.
031200     WRITE WHIFO-RECORD.
031300*
031400 240-EXIT.
031500     EXIT.
031600*
031700******************************************************************
031800*  700-ERROR-DISPLAY -- WRITES A REJECT LINE TO ERRFILE AND     *
031900*  ECHOES IT TO SYSOUT, THE SAME REJECT IDIOM EVERY OTHER       *
032000*  PROGRAM IN THIS SYSTEM USES.                                  *
032100******************************************************************
032200 700-ERROR-DISPLAY.
032300     DISPLAY 'RCPWHIF REJECT - CARD ' WHIFI-RECIPE-ID ' - '
032400             ERROR-MESSAGE-EL.
032500     MOVE WHIFI-RECIPE-ID-NUM  TO ERR-REC-ID.
032600     MOVE ERROR-MESSAGE-EL     TO ERR-REC-REASON.
032700     WRITE ERR-LINE FROM ERROR-RECORD-EL.
032800*
032900 700-EXIT.
033000     EXIT.
033100*
033200******************************************************************
033300*  900-DISPLAY-RUN-SUMMARY -- MONTH-END EDP REVIEW COUNTS. (0093) *
033400******************************************************************
033500 900-DISPLAY-RUN-SUMMARY.
033600     MOVE 'RCPWHIF - WHAT-IF CARDS READ        ' TO DISP-MESSAGE.
033700     MOVE WS-CARD-READ TO DISP-VALUE.
033800     DISPLAY DISPLAY-LINE.
033900     MOVE 'RCPWHIF - CARDS RECOMPUTED          ' TO DISP-MESSAGE.
034000     MOVE WS-CARD-RECOMPUTED TO DISP-VALUE.
034100     DISPLAY DISPLAY-LINE.
034200     MOVE 'RCPWHIF - CARDS LEFT UNCHANGED       ' TO DISP-MESSAGE.
034300     MOVE WS-CARD-UNCHANGED TO DISP-VALUE.
034400     DISPLAY DISPLAY-LINE.
034500     MOVE 'RCPWHIF - CARDS RECIPE NOT FOUND     ' TO DISP-MESSAGE.
034600     MOVE WS-CARD-NOT-FOUND TO DISP-VALUE.
034700     DISPLAY DISPLAY-LINE.
034800*
034900 900-EXIT.
035000     EXIT.
035100*
035200******************************************************************
035300*  800-READ-WHIF-FILE / 810-READ-PRC-FILE -- STANDARD AT END /  *
035400*  GO TO IDIOM.                                                  *
035500******************************************************************
035600 800-READ-WHIF-FILE.
035700     READ WHIF-FILE
035800         AT END
035900             MOVE 'Y' TO WS-EOF-WHIF-SW
036000     END-READ.
036100*
036200 800-EXIT.
036300     EXIT.
036400*
036500 810-READ-PRC-FILE.
036600     READ PRC-FILE
036700         AT END
036800             MOVE 'Y' TO WS-EOF-PRC-SW
036900     END-READ.
037000*
037100 810-EXIT.
037200     EXIT.
