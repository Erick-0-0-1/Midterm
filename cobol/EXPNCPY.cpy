000010******************************************************************
000020*  EXPNCPY  --  OPERATING-EXPENSE RECORD LAYOUT, READ FROM       *
000030*  EXPFILE IN ANY ORDER AND ACCUMULATED INTO SET-TOTAL-MONTHLY-  *
000040*  EXP BY RCPPRICE'S 120-LOAD-EXPENSES PARAGRAPH.                *
000050******************************************************************
000060 01  EXPN-RECORD.
000070     05  EXPN-ID                   PIC X(05).
000080     05  EXPN-ID-NUM  REDEFINES
000090         EXPN-ID                   PIC 9(05).
000100     05  EXPN-NAME                 PIC X(30).
000110     05  EXPN-CATEGORY             PIC X(10).
000120     05  EXPN-MONTHLY-AMT          PIC X(09).
000130     05  EXPN-MONTHLY-AMT-NUM  REDEFINES
000140         EXPN-MONTHLY-AMT          PIC 9(07)V99.
000150     05  EXPN-FIXED-FLAG           PIC X(01).
000160         88  EXPN-FIXED                VALUE 'F'.
000170         88  EXPN-VARIABLE             VALUE 'V'.
000180     05  EXPN-NOTES                PIC X(30).
000190     05  FILLER                    PIC X(01).
