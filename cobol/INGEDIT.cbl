000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INGEDIT.
000300 AUTHOR.        L D TORRES.
000400 INSTALLATION.  GOLDEN BEAN COFFEE CO - EDP DEPT MAKATI.
000500 DATE-WRITTEN.  06/09/89.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*  PROGRAM:  INGEDIT                                             *
001100*                                                                *
001200*  INGREDIENT MASTER EDIT AND COST RUN.  READS THE RAW INGFILE  *
001300*  CARDS (SORTED BY CATEGORY, THEN NAME, BY THE KEYING SECTION  *
001400*  BEFORE THIS PROGRAM EVER SEES THEM), VALIDATES CATEGORY,     *
001500*  PACK SIZE AND PACK PRICE, REJECTS A DUPLICATE INGREDIENT     *
001600*  NAME (CASE-BLIND), WORKS OUT THE COST PER BASE UNIT, AND     *
001700*  WRITES THE CLEAN INGREDIENT MASTER RECORD RCPPRICE LOADS ITS *
001800*  COSTING TABLE FROM.  REJECTS GO TO ERRFILE WITH A REASON.    *
001900*  A RUN SUMMARY OF READ/ACCEPTED/REJECTED COUNTS GOES TO       *
002000*  SYSOUT AT END OF RUN.                                        *
002100******************************************************************
002200*  CHANGE LOG                                                    *
002300*  --------------------------------------------------------------*
002400* 06/09/89 LDT  0000  ORIGINAL PROGRAM.                          *
002500* 02/14/90 LDT  0009  ADDED THE DUPLICATE-NAME CHECK AFTER THE   *
002600*                     PRICE BOARD PRINTED TWO "HOUSE BLEND"      *
002700*                     LINES ON THE SAME MENU.                    *
002800* 08/03/91 EMD  0027  PACK SIZE AND PACK PRICE MUST NOW BE       *
002900*                     GREATER THAN ZERO OR THE CARD IS REJECTED  *
003000*                     INSTEAD OF SILENTLY COSTING AT ZERO.       *
003100* 05/22/93 RCS  0044  COST PER UNIT CARRIED TO 4 DECIMALS TO     *
003200*                     MATCH THE REVISED RCPMARGN ROUNDING.       *
003300* 10/11/94 LDT  0058  UNIT DISPLAY NAME ECHO ADDED FOR THE       *
003400*                     PURCHASING DESK AUDIT LISTING.             *
003500* 03/06/96 EMD  0069  CATEGORY LIST EXPANDED TO INCLUDE SAUCE    *
003600*                     AND POWDER PER THE NEW SEASONAL DRINKS.    *
003700* 09/19/97 RCS  0079  DUPLICATE-NAME CHECK NOW CASE-BLIND -- WAS *
003800*                     MISSING "MOCHA SYRUP" VS "Mocha Syrup".    *
003900* 12/03/98 LDT  Y2K1  YEAR 2000 REVIEW -- NO DATE FIELDS ON THE  *
004000*                     INGREDIENT RECORD, NOTHING TO CONVERT.     *
004100* 07/14/99 LDT  Y2K2  FINAL Y2K CERT SWEEP -- NO CHANGE.         *
004200* 02/27/01 RCS  0091  RUN SUMMARY NOW SHOWS REJECTS BY REASON    *
004210*                     COUNT FOR THE MONTH-END EDP REVIEW.        *
004220* 05/30/01 EMD  0092  ADDED WS-MAX-NAME-TABLE-ENTRIES CONSTANT   *
004230*                     AND GUARDED THE DUP-NAME TABLE BUILD IN    *
004240*                     650-CK-DUPLICATE-NAME -- AUDIT FLAGGED THE *
004250*                     HARD-CODED 500 AS UNDOCUMENTED.            *
004400*--------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-390.
004800 OBJECT-COMPUTER.  IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ING-FILE          ASSIGN TO UT-S-INGFILE.
005400     SELECT INGMSTR-FILE      ASSIGN TO UT-S-INGMSTR.
005500     SELECT ERR-FILE          ASSIGN TO UT-S-ERRFILE.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  ING-FILE
006100     RECORD CONTAINS 115 CHARACTERS.
006200     COPY INGRCPY.
006300*
006400******************************************************************
006500*  INGMSTR-FILE -- CLEAN, VALIDATED INGREDIENT MASTER.  THE      *
006600*  RECORD SHAPE MATCHES, FIELD FOR FIELD, THE INGMSTR-RECORD     *
006700*  RCPPRICE.CBL DECLARES FOR ITS OWN FD -- THE TWO PROGRAMS ARE  *
006800*  NOT COPY-SHARED, THE SAME WAY CNTRLBRK AND ITS SISTER         *
006900*  PROGRAMS EACH CARRY THEIR OWN COPY OF A FD THEY BOTH TOUCH.   *
007000******************************************************************
007100 FD  INGMSTR-FILE
007200     RECORD CONTAINS 115 CHARACTERS.
007300 01  INGO-RECORD.
007400     05  IMO-ID                    PIC 9(05).
007500     05  IMO-NAME                  PIC X(30).
007600     05  IMO-CATEGORY              PIC X(10).
007700     05  IMO-BASE-UNIT             PIC X(03).
007800     05  IMO-PACK-SIZE             PIC 9(07)V99.
007900     05  IMO-PACK-PRICE            PIC 9(07)V99.
008000     05  IMO-COST-PER-UNIT         PIC 9(05)V9999.
008100     05  IMO-NOTES                 PIC X(30).
008200     05  FILLER                    PIC X(10).
008300*
008400 FD  ERR-FILE
008500     RECORD CONTAINS 80 CHARACTERS.
008600 01  ERR-LINE                      PIC X(80).
008700*
008800 WORKING-STORAGE SECTION.
008810*
008820*    STANDALONE CONTROL CONSTANT -- BOUND OF THE DUPLICATE-  0092
008830*    NAME TABLE, MATCHES THE OCCURS CLAUSE ON WS-NAME-TABLE- 0092
008840*    DEF SO 650-CK-DUPLICATE-NAME NEVER SUBSCRIPTS PAST IT.  0092
008850 77  WS-MAX-NAME-TABLE-ENTRIES PIC 9(03)  COMP-3  VALUE 500.
008900*
009000 01  PROGRAM-INDICATOR-SWITCHES.
009100     05  WS-EOF-ING-SW             PIC X(01)  VALUE 'N'.
009200         88  EOF-ING                           VALUE 'Y'.
009300     05  WS-DUP-NAME-SW            PIC X(01)  VALUE 'N'.
009400         88  DUP-NAME-FOUND                    VALUE 'Y'.
009500     05  WS-CAT-OK-SW              PIC X(01)  VALUE 'N'.
009600         88  CAT-OK                            VALUE 'Y'.
009700*
009800 01  WS-ACCUMULATORS.
009900     05  WS-ING-READ               PIC 9(05)  COMP-3 VALUE ZERO.
010000     05  WS-ING-ACCEPT             PIC 9(05)  COMP-3 VALUE ZERO.
010100     05  WS-ING-REJECT             PIC 9(05)  COMP-3 VALUE ZERO.
010200     05  WS-REJ-CATEGORY-CTR       PIC 9(05)  COMP-3 VALUE ZERO.
010300     05  WS-REJ-PACKSIZE-CTR       PIC 9(05)  COMP-3 VALUE ZERO.
010400     05  WS-REJ-PACKPRICE-CTR      PIC 9(05)  COMP-3 VALUE ZERO.
010500     05  WS-REJ-DUPNAME-CTR        PIC 9(05)  COMP-3 VALUE ZERO.
010600*
010700 01  WS-NAME-TABLE-DEF.
010800     05  WS-NAME-TABLE-COUNT       PIC 9(05)  COMP-3 VALUE ZERO.
010900     05  WS-NAME-ENTRY OCCURS 500 TIMES
011000                       INDEXED BY NAME-IDX.
011100         10  TBL-ING-NAME-UC       PIC X(30).
011200*
011300 01  WS-UPPERCASE-TABLES.
011400     05  WS-LOWER-ALPHA            PIC X(26)
011500                       VALUE 'abcdefghijklmnopqrstuvwxyz'.
011600     05  WS-UPPER-ALPHA            PIC X(26)
011700                       VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011800*
011900 01  WS-NAME-CHECK.
012000     05  WS-ING-NAME-UC            PIC X(30).
012100     05  WS-TABLE-NAME-UC          PIC X(30).
012200     05  FILLER                    PIC X(04).
012300*
012400 01  WS-CATEGORY-CHECK.
012500     05  WS-CATEGORY-UC            PIC X(10).
012600     05  FILLER                    PIC X(04).
012700*
012800 01  WS-COST-WORK.
012900     05  WS-COST-PER-UNIT-WK       PIC 9(05)V9999.
013000     05  FILLER                    PIC X(04).
013100*
013200 01  WS-UNIT-DISPLAY.
013300     05  WS-BASE-UNIT-UC           PIC X(03).
013400     05  WS-UNIT-DISPLAY-NAME      PIC X(12).
013500     05  FILLER                    PIC X(04).
013600*
013700 01  ERROR-MESSAGE-EL              PIC X(60).
013800 01  ERROR-RECORD-EL.
013900     05  ERR-REC-TYPE              PIC X(10)  VALUE 'INGREDIENT'.
014000     05  ERR-REC-ID                PIC 9(05).
014100     05  FILLER                    PIC X(01)  VALUE SPACE.
014200     05  ERR-REC-REASON            PIC X(44).
014300     05  FILLER                    PIC X(20).
014400*
014500 01  DISPLAY-LINE.
014600     05  DISP-MESSAGE              PIC X(45).
014700     05  DISP-VALUE                PIC ZZZ,ZZ9.
014800     05  FILLER                    PIC X(04).
014900*
015000 PROCEDURE DIVISION.
015100*
015200 000-MAINLINE.
015300     OPEN INPUT  ING-FILE
015400          OUTPUT INGMSTR-FILE
015500                 ERR-FILE.
015600     PERFORM 800-READ-ING-FILE THRU 800-EXIT.
015700     PERFORM 200-PRSS-ING-RECORDS THRU 200-EXIT
015800             UNTIL EOF-ING.
015900     PERFORM 800-DISPLAY-RUN-SUMMARY THRU 800-SUMMARY-EXIT.
016000     CLOSE ING-FILE
016100           INGMSTR-FILE
016200           ERR-FILE.
016300     GOBACK.
016400*
016500 200-PRSS-ING-RECORDS.
016600     ADD 1 TO WS-ING-READ.
016700     MOVE 'N' TO WS-CAT-OK-SW.
016800     PERFORM 214-CK-ING-DATA THRU 214-EXIT.
016900     IF CAT-OK
017000        PERFORM 650-CK-DUPLICATE-NAME THRU 650-EXIT
017100        IF NOT DUP-NAME-FOUND
017200           PERFORM 600-BUILD-MASTER-OUT THRU 600-EXIT
017300           PERFORM 620-UNIT-DISPLAY-NAME THRU 620-EXIT
017400           ADD 1 TO WS-ING-ACCEPT
017500        END-IF
017600     END-IF.
017700     PERFORM 800-READ-ING-FILE THRU 800-EXIT.
017800*
017900 200-EXIT.
018000     EXIT.
018100*
018200******************************************************************
018300*  214-CK-ING-DATA -- CATEGORY, PACK SIZE, PACK PRICE EDITS.     *
018400*  A CARD THAT FAILS ANY ONE OF THESE IS REJECTED WHOLE -- THE   *
018500*  CARD IS NOT COSTED AT ZERO AND CARRIED FORWARD, IT NEVER      *
018600*  REACHES INGMSTR.  (0027)                                     *
018700******************************************************************
018800 214-CK-ING-DATA.
018900     MOVE SPACES TO WS-CATEGORY-UC.
019000     MOVE INGR-CATEGORY TO WS-CATEGORY-UC.
019100     INSPECT WS-CATEGORY-UC
019200             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
019300     EVALUATE WS-CATEGORY-UC
019400        WHEN 'BEANS'
019500        WHEN 'MILK'
019600        WHEN 'SYRUP'
019700        WHEN 'PACKAGING'
019800        WHEN 'SAUCE'
019900        WHEN 'POWDER'
020000        WHEN 'TOPPING'
020100           MOVE 'Y' TO WS-CAT-OK-SW
020200        WHEN OTHER
020300           MOVE 'N' TO WS-CAT-OK-SW
020400           ADD 1 TO WS-REJ-CATEGORY-CTR
020500           MOVE 'INVALID INGREDIENT CATEGORY'
020600                                 TO ERROR-MESSAGE-EL
020700           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
020800     END-EVALUATE.
020900     IF CAT-OK
021000        IF INGR-PACK-SIZE-NUM NOT > ZERO
021100           MOVE 'N' TO WS-CAT-OK-SW
021200           ADD 1 TO WS-REJ-PACKSIZE-CTR
021300           MOVE 'PACK SIZE NOT GREATER THAN ZERO'
021400                                 TO ERROR-MESSAGE-EL
021500           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
021600        END-IF
021700     END-IF.
021800     IF CAT-OK
021900        IF INGR-PACK-PRICE-NUM NOT > ZERO
022000           MOVE 'N' TO WS-CAT-OK-SW
022100           ADD 1 TO WS-REJ-PACKPRICE-CTR
022200           MOVE 'PACK PRICE NOT GREATER THAN ZERO'
022300                                 TO ERROR-MESSAGE-EL
022400           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
022500        END-IF
022600     END-IF.
022700*
022800 214-EXIT.
022900     EXIT.
023000*
023100******************************************************************
023200*  650-CK-DUPLICATE-NAME -- CASE-BLIND SCAN OF THE NAMES SEEN    *
023300*  SO FAR THIS RUN.  (0079 MADE THE COMPARE CASE-BLIND.)         *
023400******************************************************************
023500 650-CK-DUPLICATE-NAME.
023600     MOVE 'N' TO WS-DUP-NAME-SW.
023700     MOVE SPACES TO WS-ING-NAME-UC.
023800     MOVE INGR-NAME TO WS-ING-NAME-UC.
023900     INSPECT WS-ING-NAME-UC
024000             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
024100     IF WS-NAME-TABLE-COUNT > ZERO
024200        PERFORM 655-SCAN-ONE-NAME THRU 655-EXIT
024300                VARYING NAME-IDX FROM 1 BY 1
024400                UNTIL NAME-IDX > WS-NAME-TABLE-COUNT
024500                   OR DUP-NAME-FOUND
024600     END-IF.
024700     IF DUP-NAME-FOUND
024800        ADD 1 TO WS-REJ-DUPNAME-CTR
024900        MOVE 'DUPLICATE INGREDIENT NAME' TO ERROR-MESSAGE-EL
025000        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
025100     ELSE
025200        IF WS-NAME-TABLE-COUNT < WS-MAX-NAME-TABLE-ENTRIES
025300           ADD 1 TO WS-NAME-TABLE-COUNT
025400           MOVE WS-ING-NAME-UC
025500                TO TBL-ING-NAME-UC (WS-NAME-TABLE-COUNT)
025600        END-IF
025700     END-IF.
025800*
025900 650-EXIT.
026000     EXIT.
026100*
026200 655-SCAN-ONE-NAME.
026300     MOVE TBL-ING-NAME-UC (NAME-IDX) TO WS-TABLE-NAME-UC.
026400     IF WS-TABLE-NAME-UC = WS-ING-NAME-UC
026500        MOVE 'Y' TO WS-DUP-NAME-SW
026600     END-IF.
026700*
026800 655-EXIT.
026900     EXIT.
027000*
027100******************************************************************
027200*  600-BUILD-MASTER-OUT -- CLEAN RECORD PLUS COST-PER-UNIT.     *
027300******************************************************************
027400 600-BUILD-MASTER-OUT.
027500     MOVE SPACES TO INGO-RECORD.
027600     MOVE INGR-ID-NUM             TO IMO-ID.
027700     MOVE INGR-NAME                TO IMO-NAME.
027800     MOVE INGR-CATEGORY            TO IMO-CATEGORY.
027900     MOVE INGR-BASE-UNIT           TO IMO-BASE-UNIT.
028000     MOVE INGR-PACK-SIZE-NUM       TO IMO-PACK-SIZE.
028100     MOVE INGR-PACK-PRICE-NUM      TO IMO-PACK-PRICE.
028200     PERFORM 610-CALC-COST-PER-UNIT THRU 610-EXIT.
028300     MOVE WS-COST-PER-UNIT-WK      TO IMO-COST-PER-UNIT.
028400     MOVE INGR-NOTES                TO IMO-NOTES.
028500     WRITE INGO-RECORD.
028600*
028700 600-EXIT.
028800     EXIT.
028900*
029000******************************************************************
029100*  610-CALC-COST-PER-UNIT -- PACK PRICE / PACK SIZE, SCALE 4,   *
029200*  HALF-UP.  PACK SIZE IS ALREADY KNOWN GREATER THAN ZERO OR    *
029300*  614-CK-ING-DATA WOULD HAVE REJECTED THE CARD.                *
029400******************************************************************
029500 610-CALC-COST-PER-UNIT.
029600     IF INGR-PACK-SIZE-NUM > ZERO
029700        COMPUTE WS-COST-PER-UNIT-WK ROUNDED =
029800            INGR-PACK-PRICE-NUM / INGR-PACK-SIZE-NUM
029900     ELSE
030000        MOVE ZERO TO WS-COST-PER-UNIT-WK
030100     END-IF.
030200*
030300 610-EXIT.
030400     EXIT.
030500*
030600******************************************************************
030700*  620-UNIT-DISPLAY-NAME -- BASE UNIT TO A HUMAN LABEL FOR THE  *
030800*  PURCHASING DESK AUDIT LISTING.  (0058)                       *
030900******************************************************************
031000 620-UNIT-DISPLAY-NAME.
031100     MOVE SPACES TO WS-BASE-UNIT-UC.
031200     MOVE INGR-BASE-UNIT TO WS-BASE-UNIT-UC.
031300     INSPECT WS-BASE-UNIT-UC
031400             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
031500     EVALUATE WS-BASE-UNIT-UC
031600        WHEN 'G'
031700           MOVE 'GRAMS'      TO WS-UNIT-DISPLAY-NAME
031800        WHEN 'ML'
031900           MOVE 'MILLILITERS' TO WS-UNIT-DISPLAY-NAME
032000        WHEN 'PC'
032100           MOVE 'PIECES'     TO WS-UNIT-DISPLAY-NAME
032200        WHEN 'KG'
032300           MOVE 'KILOGRAMS'  TO WS-UNIT-DISPLAY-NAME
032400        WHEN 'L'
032500           MOVE 'LITERS'     TO WS-UNIT-DISPLAY-NAME
032600        WHEN OTHER
032700           MOVE 'UNITS'      TO WS-UNIT-DISPLAY-NAME
032800     END-EVALUATE.
032900     DISPLAY 'ING ' INGR-ID ' ' INGR-NAME ' UNIT IS '
033000             WS-UNIT-DISPLAY-NAME.
033100*
033200 620-EXIT.
033300     EXIT.
033400*
033500******************************************************************
033600*  700-ERROR-DISPLAY -- WRITES A REJECT LINE TO ERRFILE AND     *
033700*  ECHOES IT TO SYSOUT, THE SAME REJECT IDIOM CNTRLBRK USES.    *
033800******************************************************************
033900 700-ERROR-DISPLAY.
034000     ADD 1 TO WS-ING-REJECT.
034100     DISPLAY 'INGEDIT REJECT - ID ' INGR-ID ' - '
034200             ERROR-MESSAGE-EL.
034300     MOVE INGR-ID-NUM       TO ERR-REC-ID.
034400     MOVE ERROR-MESSAGE-EL  TO ERR-REC-REASON.
034500     WRITE ERR-LINE FROM ERROR-RECORD-EL.
034600*
034700 700-EXIT.
034800     EXIT.
034900*
035000******************************************************************
035100*  800-DISPLAY-RUN-SUMMARY -- MONTH-END EDP REVIEW COUNTS.       *
035200*  BROKEN OUT BY REJECT REASON SINCE 0091.                       *
035300******************************************************************
035400 800-DISPLAY-RUN-SUMMARY.
035500     MOVE 'INGEDIT - INGREDIENT CARDS READ    ' TO DISP-MESSAGE.
035600     MOVE WS-ING-READ TO DISP-VALUE.
035700     DISPLAY DISPLAY-LINE.
035800     MOVE 'INGEDIT - INGREDIENT CARDS ACCEPTED ' TO DISP-MESSAGE.
035900     MOVE WS-ING-ACCEPT TO DISP-VALUE.
036000     DISPLAY DISPLAY-LINE.
036100     MOVE 'INGEDIT - INGREDIENT CARDS REJECTED ' TO DISP-MESSAGE.
036200     MOVE WS-ING-REJECT TO DISP-VALUE.
036300     DISPLAY DISPLAY-LINE.
036400     MOVE 'INGEDIT - REJECTS FOR BAD CATEGORY  ' TO DISP-MESSAGE.
036500     MOVE WS-REJ-CATEGORY-CTR TO DISP-VALUE.
036600     DISPLAY DISPLAY-LINE.
036700     MOVE 'INGEDIT - REJECTS FOR BAD PACK SIZE ' TO DISP-MESSAGE.
036800     MOVE WS-REJ-PACKSIZE-CTR TO DISP-VALUE.
036900     DISPLAY DISPLAY-LINE.
037000     MOVE 'INGEDIT - REJECTS FOR BAD PACK PRICE' TO DISP-MESSAGE.
037100     MOVE WS-REJ-PACKPRICE-CTR TO DISP-VALUE.
037200     DISPLAY DISPLAY-LINE.
037300     MOVE 'INGEDIT - REJECTS FOR DUPLICATE NAME' TO DISP-MESSAGE.
037400     MOVE WS-REJ-DUPNAME-CTR TO DISP-VALUE.
037500     DISPLAY DISPLAY-LINE.
037600*
037700 800-SUMMARY-EXIT.
037800     EXIT.
037900*
038000******************************************************************
038100*  800-READ-ING-FILE -- STANDARD AT END / GO TO IDIOM.          *
038200******************************************************************
038300 800-READ-ING-FILE.
038400     READ ING-FILE
038500         AT END
038600             MOVE 'Y' TO WS-EOF-ING-SW
038700     END-READ.
038800*
038900 800-EXIT.
039000     EXIT.
