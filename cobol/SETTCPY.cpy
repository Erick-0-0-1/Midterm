000010******************************************************************
000020*  SETTCPY  --  BUSINESS-SETTINGS RECORD, THE SINGLE RECORD ON   *
000030*  SETFILE.  EXPECTED MONTHLY SALES AND WORKING DAYS ARE ALL THE *
000040*  COUNTER SUPPLIES -- THE EXPENSE-ALLOCATION FIGURES RCPPRICE   *
000050*  DERIVES FROM THESE PLUS THE EXPFILE TOTAL LIVE IN ITS OWN     *
000060*  WORKING-STORAGE, NOT ON THIS RECORD.  RECORD-TYPE/VERSION AND *
000070*  THE AUDIT DATE FIELDS BELOW ARE CARRIED FOR THE EDP CONTROL   *
000080*  DESK'S ANNUAL SETTINGS-CHANGE REVIEW -- NOT READ BY RCPPRICE. *
000090******************************************************************
000100 01  SETT-RECORD.
000110     05  SETT-RECORD-TYPE             PIC X(02) VALUE 'BS'.
000120     05  SETT-EXPECTED-MONTHLY-SALES  PIC X(06).
000130     05  SETT-EXP-MONTHLY-SALES-NUM  REDEFINES
000140         SETT-EXPECTED-MONTHLY-SALES  PIC 9(06).
000150     05  SETT-WORKING-DAYS            PIC X(02).
000160     05  SETT-WORKING-DAYS-NUM  REDEFINES
000170         SETT-WORKING-DAYS            PIC 9(02).
000180     05  SETT-EFFECTIVE-DATE.
000190         10  SETT-EFF-YY              PIC X(02).
000200         10  SETT-EFF-MM              PIC X(02).
000210         10  SETT-EFF-DD              PIC X(02).
000220     05  SETT-LAST-REVISED-DATE.
000230         10  SETT-REV-YY              PIC X(02).
000240         10  SETT-REV-MM              PIC X(02).
000250         10  SETT-REV-DD              PIC X(02).
000260     05  SETT-ENTERED-BY-INITIALS     PIC X(04).
000270     05  FILLER                       PIC X(42).
