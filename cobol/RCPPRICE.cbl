000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCPPRICE.
000300 AUTHOR.        E M DELA CRUZ.
000400 INSTALLATION.  GOLDEN BEAN COFFEE CO - EDP DEPT MAKATI.
000500 DATE-WRITTEN.  05/02/88.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*  PROGRAM:  RCPPRICE                                            *
001100*                                                                *
001200*  MONTHLY RECIPE COSTING AND PRICING RUN.  LOADS THE INGREDIENT *
001300*  MASTER (INGMSTR, BUILT BY INGEDIT) AND THE RECIPE HEADER FILE *
001400*  INTO STORAGE TABLES, THEN SORTS THE RECIPE-INGREDIENT DETAIL  *
001500*  FILE INTO RECIPE-ID ORDER, COSTING EACH LINE AGAINST THE      *
001600*  INGREDIENT TABLE ON THE WAY IN.  AT EACH RECIPE-ID BREAK THE  *
001700*  ACCUMULATED COST IS PRICED BY THE RCPMARGN SUBROUTINE, THE    *
001800*  PRICED RECIPE IS WRITTEN TO PRCFILE AND A LINE GOES ON THE    *
001900*  RECIPE PRICING REPORT.  A FINAL BLOCK ON THE REPORT SHOWS     *
002000*  PORTFOLIO STATISTICS AND THE BUSINESS-LEVEL FIGURES (DAILY    *
002100*  EXPENSE, EXPECTED DAILY SALES, BREAK-EVEN UNITS).             *
002200*                                                                *
002300*  RECIPES THAT REFERENCE A MISSING INGREDIENT, HAVE NO DETAIL   *
002400*  LINES, OR CARRY A TARGET MARGIN OUTSIDE (0,100) ARE REJECTED  *
002500*  WHOLE -- NO PARTIAL PRICING IS WRITTEN FOR THEM.              *
002600******************************************************************
002700*  CHANGE LOG                                                    *
002800*  --------------------------------------------------------------*
002900* 05/02/88 EMD  0000  ORIGINAL PROGRAM.                          *
003000* 09/02/88 RCS  0014  EXPENSE ALLOCATION PROJECT -- READS EXPFILE*
003100*                     AND SETFILE, CALLS RCPMARGN WITH THE PER-  *
003200*                     ITEM OVERHEAD FIGURE.                      *
003300* 04/19/90 EMD  0031  BUSINESS FIGURES BLOCK ADDED AT END OF     *
003400*                     REPORT (DAILY EXPENSE, BREAK-EVEN UNITS).  *
003500* 11/07/91 EMD  0048  RECIPE NOW REJECTED WHOLE WHEN AN          *
003600*                     INGREDIENT LINE DOES NOT MATCH THE MASTER, *
003700*                     RATHER THAN PRICED WITH THE LINE OMITTED.  *
003800* 02/25/93 RCS  0059  PORTFOLIO STATISTICS BLOCK ADDED (AVERAGES,*
003900*                     COMPLEXITY COUNTS).                        *
004000* 06/30/94 LDT  0067  RECIPES WITH NO DETAIL LINES AT ALL ARE    *
004100*                     NOW CAUGHT AND REJECTED AFTER THE SORT.    *
004200* 01/09/95 LDT  0071  DUPLICATE DRINK NAME CHECK ADDED WHEN THE  *
004300*                     RECIPE HEADER TABLE IS LOADED.             *
004400* 03/17/97 EMD  0083  INGREDIENT TABLE ENLARGED TO 500 ENTRIES   *
004500*                     FOR THE SEASONAL MENU EXPANSION.           *
004600* 12/08/98 RCS  Y2K1  YEAR 2000 REVIEW -- RUN DATE NOW COMES     *
004700*                     FROM ACCEPT FROM DATE (4-DIGIT YEAR SAFE   *
004800*                     ON THIS SHOP'S COMPILER); NO STORED DATE   *
004900*                     FIELDS ELSEWHERE IN THE PROGRAM.  SIGNED   *
005000*                     OFF.                                       *
005100* 07/22/99 RCS  Y2K2  FINAL Y2K CERT SWEEP -- NO CHANGE.         *
005200* 05/11/01 LDT  0096  RECIPE TABLE ENLARGED TO 300 ENTRIES.      *
005210* 05/30/01 EMD  0097  ADDED WS-MAX-ING-TABLE-ENTRIES AND         *
005220*                     WS-MAX-RCP-TABLE-ENTRIES CONSTANTS AND     *
005230*                     GUARDED THE TWO TABLE BUILDS IN            *
005240*                     105-ADD-ING-ENTRY AND 115-PRSS-RECIPE-     *
005250*                     HEADER -- AUDIT FLAGGED BOTH AS ABLE TO    *
005260*                     RUN PAST THE OCCURS BOUND UNDETECTED.      *
005270* 06/04/01 LDT  0098  SETFILE AND RINFILE LAYOUTS WIDENED TO     *
005280*                     CARRY RECORD-TYPE/AUDIT-DATE AND LINE-SEQ/ *
005290*                     ENTERED-BY FIELDS FOR THE EDP CONTROL      *
005295*                     DESK'S SETTINGS-CHANGE REVIEW.             *
005296* 06/18/01 EMD  0099  SW-RIN-SORT-FILE RECORD CONTAINS WAS 25 -- *
005297*                     THE SORT-WORK 01 SUMS TO 33.  COMPILER     *
005298*                     WOULD HAVE FLAGGED IT; FIXED BEFORE NEXT   *
005299*                     COMPILE.                                  *
005300*--------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT INGMSTR-FILE     ASSIGN TO UT-S-INGMSTR.
006600     SELECT EXP-FILE         ASSIGN TO UT-S-EXPFILE.
006700     SELECT SET-FILE         ASSIGN TO UT-S-SETFILE.
006800     SELECT RCP-FILE         ASSIGN TO UT-S-RCPFILE.
006900     SELECT RIN-FILE         ASSIGN TO UT-S-RINFILE.
007000     SELECT SW-RIN-SORT-FILE ASSIGN TO UT-S-SORTWORK.
007100     SELECT PRC-FILE         ASSIGN TO UT-S-PRCFILE.
007200     SELECT RPT-FILE         ASSIGN TO UT-S-RPTFILE.
007300     SELECT ERR-FILE         ASSIGN TO UT-S-ERRFILE.
007400*
007500 DATA DIVISION.
007600*
007700 FILE SECTION.
007800*
007900 FD  INGMSTR-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 115 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS INGMSTR-RECORD.
008500*
008600 01  INGMSTR-RECORD.
008700     05  IM-ID                     PIC 9(05).
008800     05  IM-NAME                   PIC X(30).
008900     05  IM-CATEGORY               PIC X(10).
009000     05  IM-BASE-UNIT              PIC X(03).
009100     05  IM-PACK-SIZE              PIC 9(07)V99.
009200     05  IM-PACK-PRICE             PIC 9(07)V99.
009300     05  IM-COST-PER-UNIT          PIC 9(05)V9999.
009400     05  IM-NOTES                  PIC X(30).
009500     05  FILLER                    PIC X(10).
009600*
009700 FD  EXP-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 86 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS EXPN-RECORD.
010300     COPY EXPNCPY.
010400*
010500 FD  SET-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 68 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SETT-RECORD.
011100     COPY SETTCPY.
011200*
011300 FD  RCP-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 73 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RCPH-RECORD.
011900     COPY RCPHCPY.
012000*
012100 FD  RIN-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 68 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RIND-RECORD.
012700     COPY RINDCPY.
012800*
012900 SD  SW-RIN-SORT-FILE
013000     RECORD CONTAINS 33 CHARACTERS
013100     DATA RECORD IS SW-RIN-SORT-WORK.
013200*
013300 01  SW-RIN-SORT-WORK.
013400     05  SW-RECIPE-ID              PIC 9(05).
013500     05  SW-INGREDIENT-ID          PIC 9(05).
013600     05  SW-QUANTITY               PIC 9(07)V99.
013700     05  SW-LINE-COST              PIC 9(07)V99.
013800     05  FILLER                    PIC X(05).
013900*
014000 FD  PRC-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 180 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS RCPO-RECORD.
014600     COPY RCPOCPY.
014700*
014800 FD  RPT-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 132 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS RPT-LINE.
015400*
015500 01  RPT-LINE                      PIC X(132).
015600*
015700 FD  ERR-FILE
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 80 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS ERR-LINE.
016300*
016400 01  ERR-LINE                      PIC X(80).
016500*
016600 WORKING-STORAGE SECTION.
016700*
016710*    STANDALONE CONTROL CONSTANTS -- THE TABLE BOUNDS BELOW      0097
016720*    MATCH THE OCCURS CLAUSES ON WS-ING-TABLE-DEF/WS-RCP-TABLE-  0097
016730*    DEF SO 105-ADD-ING-ENTRY/115-PRSS-RECIPE-HEADER CAN GUARD   0097
016740*    AGAINST RUNNING PAST THE END OF THE TABLE ON AN OVERSIZE    0097
016750*    MASTER FILE INSTEAD OF ABENDING WITH A SUBSCRIPT ERROR.     0097
016760 77  WS-MAX-ING-TABLE-ENTRIES  PIC 9(03)  COMP-3  VALUE 500.
016770 77  WS-MAX-RCP-TABLE-ENTRIES  PIC 9(03)  COMP-3  VALUE 300.
016780*
016800 01  PROGRAM-INDICATOR-SWITCHES.
016900     05  WS-EOF-RCP-SW             PIC X(03)  VALUE 'NO '.
017000         88  EOF-RCP                          VALUE 'YES'.
017100     05  WS-EOF-RIN-SW             PIC X(03)  VALUE 'NO '.
017200         88  EOF-RIN                          VALUE 'YES'.
017300     05  WS-EOF-EXP-SW             PIC X(03)  VALUE 'NO '.
017400         88  EOF-EXP                          VALUE 'YES'.
017500     05  WS-EOF-ING-SW             PIC X(03)  VALUE 'NO '.
017600         88  EOF-ING                          VALUE 'YES'.
017700     05  WS-EOF-SRT-OUTPUT-SW      PIC X(03)  VALUE 'NO '.
017800         88  EOF-SRT-OUTPUT                   VALUE 'YES'.
017900     05  WS-ING-FOUND-SW           PIC X(03)  VALUE SPACES.
018000         88  ING-FOUND                        VALUE 'YES'.
018100         88  ING-NOT-FOUND                    VALUE 'NO '.
018200     05  WS-RCP-HDR-FOUND-SW       PIC X(03)  VALUE SPACES.
018300         88  RCP-HDR-FOUND                    VALUE 'YES'.
018400         88  RCP-HDR-NOT-FOUND                VALUE 'NO '.
018500     05  WS-RCP-OK-SW              PIC X(03)  VALUE SPACES.
018600         88  RCP-OK                           VALUE 'YES'.
018700     05  WS-EXP-OK-SW              PIC X(03)  VALUE SPACES.
018800         88  EXP-OK                           VALUE 'YES'.
018900     05  WS-HDR-OK-SW              PIC X(03)  VALUE SPACES.
019000         88  HDR-OK                           VALUE 'YES'.
019100*
019200 01  WS-REPORT-CONTROLS.
019300     05  WS-PAGE-COUNT             PIC S9(3) COMP  VALUE ZERO.
019400     05  WS-LINES-PER-PAGE         PIC S9(2) COMP  VALUE +50.
019500     05  WS-LINES-USED             PIC S9(2) COMP  VALUE +51.
019600     05  WS-LINE-SPACING           PIC S9(1) COMP  VALUE ZERO.
019700*
019800 01  WS-BREAK-CONTROLS.
019900     05  WS-PREVIOUS-RCP-ID        PIC 9(05)       VALUE ZERO.
020000*
020100 01  WS-ING-TABLE-DEF.
020200     05  WS-ING-TABLE-COUNT        PIC 9(05) COMP-3  VALUE ZERO.
020300     05  WS-ING-ENTRY OCCURS 500 TIMES
020400                      INDEXED BY ING-IDX.
020500         10  TBL-ING-ID            PIC 9(05).
020600         10  TBL-ING-NAME          PIC X(30).
020700         10  TBL-ING-BASE-UNIT     PIC X(03).
020800         10  TBL-ING-COST-PER-UNIT PIC 9(05)V9999.
020900*
021000 01  WS-RCP-TABLE-DEF.
021100     05  WS-RCP-TABLE-COUNT        PIC 9(05) COMP-3  VALUE ZERO.
021200     05  WS-RCP-ENTRY OCCURS 300 TIMES
021300                      INDEXED BY RCP-IDX.
021400         10  TBL-RCP-ID            PIC 9(05).
021500         10  TBL-RCP-DRINK-NAME    PIC X(30).
021600         10  TBL-RCP-TARGET-MARGIN PIC 9(03)V99.
021700         10  TBL-RCP-NOTES         PIC X(30).
021800         10  TBL-RCP-BAD-INGR-SW   PIC X(01).
021900             88  TBL-RCP-BAD-INGR      VALUE 'Y'.
022000         10  TBL-RCP-SEEN-SW       PIC X(01)  VALUE 'N'.
022100             88  TBL-RCP-SEEN          VALUE 'Y'.
022200*
022300 01  WS-UPPERCASE-TABLES.
022400     05  WS-LOWER-ALPHA  PIC X(26)
022500                  VALUE 'abcdefghijklmnopqrstuvwxyz'.
022600     05  WS-UPPER-ALPHA  PIC X(26)
022700                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022800*
022900 01  WS-NAME-CHECK.
023000     05  WS-DRINK-NAME-UC          PIC X(30).
023100     05  WS-TABLE-NAME-UC          PIC X(30).
023200     05  WS-DUP-NAME-SW            PIC X(03)  VALUE SPACES.
023300         88  DUP-NAME-FOUND                   VALUE 'YES'.
023400*
023500 01  WS-EXPENSE-WORK.
023600     05  WS-CATEGORY-UC            PIC X(10).
023700     05  WS-EXP-DISPLAY-NAME       PIC X(30).
023800     05  WS-EXP-DAILY-AMT          PIC 9(07)V99  VALUE ZERO.
023900     05  WS-EXP-TYPE               PIC X(16).
024000     05  WS-TOTAL-MONTHLY-EXP-ACC  PIC 9(08)V99  VALUE ZERO.
024100*
024200 01  WS-ACCUMULATORS.
024300     05  WS-ING-READ-CTR           PIC 9(05) COMP-3  VALUE ZERO.
024400     05  WS-EXP-READ-CTR           PIC 9(05) COMP-3  VALUE ZERO.
024500     05  WS-EXP-REJECT-CTR         PIC 9(05) COMP-3  VALUE ZERO.
024600     05  WS-RCP-READ-CTR           PIC 9(05) COMP-3  VALUE ZERO.
024700     05  WS-RIN-READ-CTR           PIC 9(05) COMP-3  VALUE ZERO.
024800     05  WS-REL-CTR                PIC 9(05) COMP-3  VALUE ZERO.
024900     05  WS-RETR-CTR               PIC 9(05) COMP-3  VALUE ZERO.
025000     05  WS-ACCEPT-CTR             PIC 9(05) COMP-3  VALUE ZERO.
025100     05  WS-REJECT-CTR             PIC 9(05) COMP-3  VALUE ZERO.
025200*
025300 01  WS-DETAIL-WORK.
025400     05  WS-LINE-COST              PIC 9(07)V99   VALUE ZERO.
025500     05  WS-INGR-COUNT-WK          PIC 9(03) COMP-3  VALUE ZERO.
025600     05  WS-TOTAL-COST-WK          PIC 9(07)V99   VALUE ZERO.
025700*
025800 01  WS-PORTFOLIO-TOTALS.
025900     05  WS-SUM-PRICE              PIC 9(09)V99   VALUE ZERO.
026000     05  WS-SUM-COST               PIC 9(09)V99   VALUE ZERO.
026100     05  WS-SUM-MARGIN             PIC 9(07)V99   VALUE ZERO.
026200     05  WS-SUM-NET-PROFIT         PIC S9(09)V99  VALUE ZERO.
026300     05  WS-RECIPE-CTR             PIC 9(05) COMP-3  VALUE ZERO.
026400     05  WS-SIMPLE-CTR             PIC 9(05) COMP-3  VALUE ZERO.
026500     05  WS-MODERATE-CTR           PIC 9(05) COMP-3  VALUE ZERO.
026600     05  WS-COMPLEX-CTR            PIC 9(05) COMP-3  VALUE ZERO.
026700     05  WS-VERY-COMPLEX-CTR       PIC 9(05) COMP-3  VALUE ZERO.
026800*
026900 01  WS-BUSINESS-FIGURES.
027000     05  WS-AVG-PRICE              PIC 9(07)V99   VALUE ZERO.
027100     05  WS-AVG-COST               PIC 9(07)V99   VALUE ZERO.
027200     05  WS-AVG-MARGIN             PIC 9(03)V99   VALUE ZERO.
027300     05  WS-AVG-NET-PROFIT         PIC S9(07)V99  VALUE ZERO.
027400     05  WS-DAILY-EXPENSE          PIC 9(07)V99   VALUE ZERO.
027500     05  WS-EXPECTED-DAILY-SALES   PIC 9(06) COMP-3  VALUE ZERO.
027600     05  WS-BREAKEVEN-UNITS        PIC 9(06) COMP-3  VALUE ZERO.
027700     05  WS-BREAKEVEN-CHECK        PIC 9(09)V99   VALUE ZERO.
027800*
027900 01  WS-SETTINGS-WORK.
028000     05  WS-EXPECTED-MONTHLY-SALES PIC 9(06)      VALUE ZERO.
028100     05  WS-WORKING-DAYS           PIC 9(02)      VALUE ZERO.
028200     05  WS-EXPENSE-PER-ITEM       PIC 9(05)V9999 VALUE ZERO.
028300*
028400 01  WS-DATE-WORK.
028500     05  WS-CURRENT-DATE.
028600         10  WS-CUR-YY             PIC 9(02).
028700         10  WS-CUR-MM             PIC 9(02).
028800         10  WS-CUR-DD             PIC 9(02).
028850     05  RPT-DATE-EDIT.
028860         10  RPT-DATE-MM           PIC 9(02).
028870         10  FILLER                PIC X(01)  VALUE '/'.
028880         10  RPT-DATE-DD           PIC 9(02).
028890         10  FILLER                PIC X(01)  VALUE '/'.
028895         10  RPT-DATE-YY           PIC 9(02).
029000*
029100 01  WS-RCPMARGN-LINKAGE.
029200     05  WS-MARGIN-INPUT.
029300         10  WS-MI-TOTAL-COST        PIC 9(07)V99.
029400         10  WS-MI-TARGET-MARGIN-PCT PIC 9(03)V99.
029500         10  WS-MI-ALLOC-EXPENSE     PIC 9(05)V9999.
029600         10  WS-MI-INGR-COUNT        PIC 9(03).
029700         10  FILLER                  PIC X(05).
029800     05  WS-MARGIN-OUTPUT.
029900         10  WS-MO-SUGGESTED-PRICE   PIC 9(07)V99.
030000         10  WS-MO-GROSS-PROFIT      PIC S9(07)V99.
030100         10  WS-MO-ACTUAL-MARGIN-PCT PIC S9(03)V99.
030200         10  WS-MO-NET-PROFIT        PIC S9(07)V99.
030300         10  WS-MO-NET-MARGIN-PCT    PIC S9(03)V99.
030400         10  WS-MO-FINAL-PRICE       PIC 9(07)V99.
030500         10  WS-MO-STATUS            PIC X(16).
030600         10  WS-MO-COMPLEXITY        PIC X(12).
030700         10  WS-MO-PRICE-CAT         PIC X(08).
030800         10  FILLER                  PIC X(05).
030900*
031000* PROGRAM REPORT LINES.
031100*
031200 01  HL-HEADER-1.
031300     05  FILLER            PIC X(01)  VALUE SPACES.
031400     05  FILLER            PIC X(15)  VALUE 'REPORT NO 9214'.
031500     05  FILLER            PIC X(24)  VALUE SPACES.
031600     05  FILLER            PIC X(29)
031700                  VALUE 'RECIPE PRICING REPORT AS OF '.
031800     05  RPT-DATE          PIC X(08).
031900     05  FILLER            PIC X(30)  VALUE SPACES.
032000     05  FILLER            PIC X(05)  VALUE 'PAGE '.
032100     05  RPT-PAGE-NO       PIC ZZZ.
032200     05  FILLER            PIC X(17)  VALUE SPACES.
032300*
032400 01  HL-HEADER-2.
032500     05  FILLER            PIC X(01)  VALUE SPACES.
032600     05  FILLER            PIC X(10)  VALUE 'RECIPE ID '.
032700     05  FILLER            PIC X(19)  VALUE 'DRINK NAME'.
032800     05  FILLER            PIC X(08)  VALUE 'INGR CT '.
032900     05  FILLER            PIC X(11)  VALUE 'TOTAL COST'.
033000     05  FILLER            PIC X(08)  VALUE 'TGT MRG%'.
033100     05  FILLER            PIC X(11)  VALUE 'SUGG PRICE '.
033200     05  FILLER            PIC X(13)  VALUE 'GROSS PROFIT'.
033300     05  FILLER            PIC X(12)  VALUE 'NET PROFIT'.
033400     05  FILLER            PIC X(09)  VALUE 'NET MRG% '.
033500     05  FILLER            PIC X(12)  VALUE 'FINAL PRICE'.
033600     05  FILLER            PIC X(07)  VALUE 'STATUS '.
033700     05  FILLER            PIC X(07)  VALUE 'COMPLEX'.
033800     05  FILLER            PIC X(04)  VALUE 'CAT '.
033900*
034000 01  DL-DETAIL.
034100     05  FILLER            PIC X(01)  VALUE SPACES.
034200     05  RECIPE-ID-DL      PIC ZZZZ9.
034300     05  FILLER            PIC X(01)  VALUE SPACES.
034400     05  DRINK-NAME-DL     PIC X(18).
034500     05  FILLER            PIC X(01)  VALUE SPACES.
034600     05  INGR-CT-DL        PIC ZZ9.
034700     05  FILLER            PIC X(01)  VALUE SPACES.
034800     05  TOTAL-COST-DL     PIC ZZ,ZZ9.99.
034900     05  FILLER            PIC X(01)  VALUE SPACES.
035000     05  TGT-MRG-DL        PIC ZZ9.99.
035100     05  FILLER            PIC X(01)  VALUE SPACES.
035200     05  SUGG-PRICE-DL     PIC ZZ,ZZ9.99.
035300     05  FILLER            PIC X(01)  VALUE SPACES.
035400     05  GROSS-PROFIT-DL   PIC Z,ZZ9.99-.
035500     05  FILLER            PIC X(01)  VALUE SPACES.
035600     05  NET-PROFIT-DL     PIC Z,ZZ9.99-.
035700     05  FILLER            PIC X(01)  VALUE SPACES.
035800     05  NET-MRG-DL        PIC ZZ9.99-.
035900     05  FILLER            PIC X(01)  VALUE SPACES.
036000     05  FINAL-PRICE-DL    PIC ZZ,ZZ9.99.
036100     05  FILLER            PIC X(01)  VALUE SPACES.
036200     05  STATUS-DL         PIC X(16).
036300     05  FILLER            PIC X(01)  VALUE SPACES.
036400     05  COMPLEXITY-DL     PIC X(12).
036500     05  FILLER            PIC X(01)  VALUE SPACES.
036600     05  PRICE-CAT-DL      PIC X(07).
036700*
036800 01  SL-STATS-LINE.
036900     05  FILLER            PIC X(05)  VALUE SPACES.
037000     05  SL-LABEL          PIC X(40).
037100     05  FILLER            PIC X(05)  VALUE SPACES.
037200     05  SL-VALUE          PIC X(15).
037300     05  FILLER            PIC X(67)  VALUE SPACES.
037400*
037500 01  TL-SUMMARY-TITLE.
037600     05  FILLER            PIC X(05)  VALUE SPACES.
037700     05  FILLER            PIC X(35)
037800                  VALUE 'RECIPE PORTFOLIO SUMMARY'.
037900     05  FILLER            PIC X(92)  VALUE SPACES.
038000*
038100 01  WS-EDIT-FIELDS.
038200     05  WS-EDIT-AMT       PIC Z,ZZZ,ZZ9.99-.
038300     05  WS-EDIT-CNT       PIC ZZZ,ZZ9.
038400     05  WS-EDIT-PCT       PIC ZZ9.99-.
038500*
038600 01  ERROR-MESSAGE-EL      PIC X(60).
038700*
038800 01  ERROR-RECORD-EL.
038900     05  ERR-REC-TYPE      PIC X(10).
039000     05  FILLER            PIC X(02)  VALUE SPACES.
039100     05  ERR-REC-ID        PIC 9(05).
039200     05  FILLER            PIC X(02)  VALUE SPACES.
039300     05  ERR-REC-REASON    PIC X(42).
039400     05  FILLER            PIC X(19)  VALUE SPACES.
039500*
039600 01  DISPLAY-LINE.
039700     05  DISP-MESSAGE      PIC X(45).
039800     05  DISP-VALUE        PIC ZZZ,ZZ9.
039900*
040000 PROCEDURE DIVISION.
040100*
040200 000-MAINLINE SECTION.
040300*
040400     OPEN INPUT  INGMSTR-FILE
040500                 EXP-FILE
040600                 SET-FILE
040700                 RCP-FILE
040800          OUTPUT PRC-FILE
040900                 RPT-FILE
041000                 ERR-FILE.
041100     ACCEPT WS-CURRENT-DATE FROM DATE.
041150     MOVE WS-CUR-MM TO RPT-DATE-MM.
041175     MOVE WS-CUR-DD TO RPT-DATE-DD.
041190     MOVE WS-CUR-YY TO RPT-DATE-YY.
041300     MOVE RPT-DATE-EDIT TO RPT-DATE.
041400     PERFORM 100-LOAD-ING-TABLE     THRU 100-EXIT.
041500     PERFORM 110-LOAD-RECIPE-TABLE  THRU 110-EXIT.
041600     PERFORM 120-LOAD-EXPENSES      THRU 120-EXIT.
041700     PERFORM 140-LOAD-SETTINGS      THRU 140-EXIT.
041800     SORT SW-RIN-SORT-FILE
041900          ON ASCENDING KEY SW-RECIPE-ID
042000          INPUT  PROCEDURE 200-SRT-INPUT-PROCD  THRU 200-EXIT
042100          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
042200     PERFORM 450-CK-EMPTY-RECIPES   THRU 450-EXIT.
042300     PERFORM 550-PRSS-BUSINESS-FIGURES THRU 550-EXIT.
042400     PERFORM 960-DISPLAY-PROG-DIAG  THRU 960-EXIT.
042500     CLOSE INGMSTR-FILE
042600           EXP-FILE
042700           SET-FILE
042800           RCP-FILE
042900           PRC-FILE
043000           RPT-FILE
043100           ERR-FILE.
043200     MOVE ZERO TO RETURN-CODE.
043300     GOBACK.
043400*
043500*
043600 100-LOAD-ING-TABLE.
043700*    LOAD THE VALIDATED INGREDIENT MASTER INTO A TABLE KEYED
043800*    BY INGREDIENT ID SO THE SORT INPUT PROCEDURE CAN COST
043900*    EACH RECIPE-INGREDIENT LINE AGAINST IT.
044000     MOVE 'NO ' TO WS-EOF-ING-SW.
044100     PERFORM 810-READ-ING-FILE THRU 810-EXIT.
044200     PERFORM 105-ADD-ING-ENTRY THRU 105-EXIT UNTIL EOF-ING.
044300*
044400 100-EXIT.
044500     EXIT.
044600*
044700 105-ADD-ING-ENTRY.
044710*    GUARD AGAINST RUNNING PAST THE TABLE'S OCCURS BOUND.  0097
044720     IF WS-ING-TABLE-COUNT < WS-MAX-ING-TABLE-ENTRIES
044800        ADD 1 TO WS-ING-TABLE-COUNT
044900        SET ING-IDX TO WS-ING-TABLE-COUNT
045000        MOVE IM-ID             TO TBL-ING-ID (ING-IDX)
045100        MOVE IM-NAME           TO TBL-ING-NAME (ING-IDX)
045200        MOVE IM-BASE-UNIT      TO TBL-ING-BASE-UNIT (ING-IDX)
045300        MOVE IM-COST-PER-UNIT  TO TBL-ING-COST-PER-UNIT (ING-IDX)
045350     ELSE
045360        DISPLAY 'INGREDIENT TABLE FULL - RECORD DROPPED - ID '
045370                IM-ID
045380     END-IF.
045400     PERFORM 810-READ-ING-FILE THRU 810-EXIT.
045500*
045600 105-EXIT.
045700     EXIT.
045800*
045900*
046000 110-LOAD-RECIPE-TABLE.
046100*    LOAD RECIPE HEADERS INTO A TABLE KEYED BY RECIPE ID.  A
046200*    HEADER WITH A BLANK DRINK NAME OR A NAME THAT DUPLICATES
046300*    (CASE-INSENSITIVE) ONE ALREADY ON THE TABLE IS REJECTED
046400*    AND NEVER ADDED -- ITS DETAIL LINES WILL LATER BE REJECTED
046500*    AT THE CONTROL BREAK AS "RECIPE HEADER NOT ON FILE".
046600     MOVE 'NO ' TO WS-EOF-RCP-SW.
046700     PERFORM 820-READ-RCP-FILE THRU 820-EXIT.
046800     PERFORM 115-PRSS-RECIPE-HEADER THRU 115-EXIT UNTIL EOF-RCP.
046900*
047000 110-EXIT.
047100     EXIT.
047200*
047300 115-PRSS-RECIPE-HEADER.
047400     MOVE 'YES' TO WS-HDR-OK-SW.
047500     IF RCPH-DRINK-NAME EQUAL SPACES
047600        MOVE 'NO ' TO WS-HDR-OK-SW
047700        MOVE 'RECIPE' TO ERR-REC-TYPE
047800        MOVE RCPH-ID-NUM TO ERR-REC-ID
047900        MOVE 'BLANK DRINK NAME' TO ERR-REC-REASON
048000        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
048100     ELSE
048200        PERFORM 118-CK-DUP-NAME THRU 118-EXIT
048300        IF DUP-NAME-FOUND
048400           MOVE 'NO ' TO WS-HDR-OK-SW
048500           MOVE 'RECIPE' TO ERR-REC-TYPE
048600           MOVE RCPH-ID-NUM TO ERR-REC-ID
048700           MOVE 'DUPLICATE DRINK NAME' TO ERR-REC-REASON
048800           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
048900     IF HDR-OK
048910        IF WS-RCP-TABLE-COUNT < WS-MAX-RCP-TABLE-ENTRIES
049000           ADD 1 TO WS-RCP-TABLE-COUNT
049100           SET RCP-IDX TO WS-RCP-TABLE-COUNT
049200           MOVE RCPH-ID-NUM             TO TBL-RCP-ID (RCP-IDX)
049300           MOVE RCPH-DRINK-NAME         TO
049400                               TBL-RCP-DRINK-NAME (RCP-IDX)
049500           MOVE RCPH-TARGET-MARGIN-NUM  TO
049600                               TBL-RCP-TARGET-MARGIN (RCP-IDX)
049700           MOVE RCPH-NOTES              TO TBL-RCP-NOTES (RCP-IDX)
049800           MOVE SPACES                  TO
049900                               TBL-RCP-BAD-INGR-SW (RCP-IDX)
050000           MOVE 'N'                     TO
050100                               TBL-RCP-SEEN-SW (RCP-IDX)
050110        ELSE
050120           DISPLAY 'RECIPE TABLE FULL - RECORD DROPPED - ID '
050130                   RCPH-ID
050140        END-IF.
050200     PERFORM 820-READ-RCP-FILE THRU 820-EXIT.
050300*
050400 115-EXIT.
050500     EXIT.
050600*
050700 118-CK-DUP-NAME.
050800     MOVE SPACES TO WS-DUP-NAME-SW.
050900     MOVE RCPH-DRINK-NAME TO WS-DRINK-NAME-UC.
051000     INSPECT WS-DRINK-NAME-UC
051100             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
051200     IF WS-RCP-TABLE-COUNT > 0
051300        SET RCP-IDX TO 1
051400        PERFORM 119-CK-ONE-TABLE-NAME THRU 119-EXIT
051500           VARYING RCP-IDX FROM 1 BY 1
051600              UNTIL RCP-IDX > WS-RCP-TABLE-COUNT
051700                 OR DUP-NAME-FOUND.
051800*
051900 118-EXIT.
052000     EXIT.
052100*
052200 119-CK-ONE-TABLE-NAME.
052300     MOVE TBL-RCP-DRINK-NAME (RCP-IDX) TO WS-TABLE-NAME-UC.
052400     INSPECT WS-TABLE-NAME-UC
052500             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
052600     IF WS-TABLE-NAME-UC EQUAL WS-DRINK-NAME-UC
052700        MOVE 'YES' TO WS-DUP-NAME-SW.
052800*
052900 119-EXIT.
053000     EXIT.
053100*
053200*
053300 120-LOAD-EXPENSES.
053400*    READ THE OPERATING-EXPENSE FILE IN WHATEVER ORDER IT
053500*    ARRIVES; VALID RECORDS ACCUMULATE INTO THE MONTHLY
053600*    EXPENSE TOTAL, INVALID CATEGORIES ARE REJECTED.
053700     MOVE 'NO ' TO WS-EOF-EXP-SW.
053800     PERFORM 815-READ-EXP-FILE THRU 815-EXIT.
053900     PERFORM 122-PRSS-ONE-EXPENSE THRU 122-EXIT UNTIL EOF-EXP.
054000*
054100 120-EXIT.
054200     EXIT.
054300*
054400 122-PRSS-ONE-EXPENSE.
054500     PERFORM 128-CK-EXP-CATEGORY THRU 128-EXIT.
054600     IF EXP-OK
054700        ADD EXPN-MONTHLY-AMT-NUM TO WS-TOTAL-MONTHLY-EXP-ACC
054800        PERFORM 125-EXP-DISPLAY-ECHO THRU 125-EXIT
054900     ELSE
055000        ADD 1 TO WS-EXP-REJECT-CTR
055100        MOVE 'EXPENSE' TO ERR-REC-TYPE
055200        MOVE EXPN-ID-NUM TO ERR-REC-ID
055300        MOVE 'INVALID EXPENSE CATEGORY' TO ERR-REC-REASON
055400        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
055500     PERFORM 815-READ-EXP-FILE THRU 815-EXIT.
055600*
055700 122-EXIT.
055800     EXIT.
055900*
056000 125-EXP-DISPLAY-ECHO.
056100*    ECHO THE EXPENSE'S DISPLAY NAME, DAILY AMOUNT AND FIXED/
056200*    VARIABLE TYPE TO SYSOUT FOR THE OPERATOR'S AUDIT TRAIL.
056300     COMPUTE WS-EXP-DAILY-AMT ROUNDED = EXPN-MONTHLY-AMT-NUM / 30.
056400     IF EXPN-FIXED
056500        MOVE 'FIXED EXPENSE'    TO WS-EXP-TYPE
056600     ELSE
056700        MOVE 'VARIABLE EXPENSE' TO WS-EXP-TYPE.
056800     DISPLAY 'EXPENSE ' EXPN-ID-NUM ' - '
056900             WS-EXP-DISPLAY-NAME ' - ' WS-EXP-TYPE.
057000*
057100 125-EXIT.
057200     EXIT.
057300*
057400 128-CK-EXP-CATEGORY.
057500*    VALID CATEGORIES AND THEIR DISPLAY NAMES PER THE FRANCHISE
057600*    CHART OF ACCOUNTS.  ANYTHING ELSE IS REJECTED.
057700     MOVE 'NO ' TO WS-EXP-OK-SW.
057800     MOVE EXPN-CATEGORY TO WS-CATEGORY-UC.
057900     INSPECT WS-CATEGORY-UC
058000             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
058100     EVALUATE WS-CATEGORY-UC
058200        WHEN 'RENT'
058300           MOVE 'Rent / Lease'                   TO
058400                WS-EXP-DISPLAY-NAME
058500           MOVE 'YES' TO WS-EXP-OK-SW
058600        WHEN 'UTILITIES'
058700           MOVE 'Utilities (Electric, Water, Gas)' TO
058800                WS-EXP-DISPLAY-NAME
058900           MOVE 'YES' TO WS-EXP-OK-SW
059000        WHEN 'LABOR'
059100           MOVE 'Labor / Salaries'                TO
059200                WS-EXP-DISPLAY-NAME
059300           MOVE 'YES' TO WS-EXP-OK-SW
059400        WHEN 'MARKETING'
059500           MOVE 'Marketing / Advertising'         TO
059600                WS-EXP-DISPLAY-NAME
059700           MOVE 'YES' TO WS-EXP-OK-SW
059800        WHEN 'EQUIPMENT'
059900           MOVE 'Equipment / Maintenance'         TO
060000                WS-EXP-DISPLAY-NAME
060100           MOVE 'YES' TO WS-EXP-OK-SW
060200        WHEN 'SUPPLIES'
060300           MOVE 'General Supplies'                TO
060400                WS-EXP-DISPLAY-NAME
060500           MOVE 'YES' TO WS-EXP-OK-SW
060600        WHEN 'INSURANCE'
060700           MOVE 'Insurance'                       TO
060800                WS-EXP-DISPLAY-NAME
060900           MOVE 'YES' TO WS-EXP-OK-SW
061000        WHEN 'TAXES'
061100           MOVE 'Taxes / Permits'                 TO
061200                WS-EXP-DISPLAY-NAME
061300           MOVE 'YES' TO WS-EXP-OK-SW
061400        WHEN 'OTHERS'
061500           MOVE 'Other Expenses'                  TO
061600                WS-EXP-DISPLAY-NAME
061700           MOVE 'YES' TO WS-EXP-OK-SW
061800        WHEN OTHER
061900           MOVE 'Miscellaneous'                   TO
062000                WS-EXP-DISPLAY-NAME
062100     END-EVALUATE.
062200*
062300 128-EXIT.
062400     EXIT.
062500*
062600*
062700 140-LOAD-SETTINGS.
062800*    READ THE SINGLE BUSINESS-SETTINGS RECORD AND DERIVE THE
062900*    PER-ITEM AND DAILY OVERHEAD FIGURES USED BY EVERY RECIPE
063000*    AT THE CONTROL BREAK.
063100     READ SET-FILE INTO SETT-RECORD
063200         AT END
063300            DISPLAY 'ERROR!!  SETTINGS FILE EMPTY!'
063400            GO TO 140-EXIT.
063500     MOVE SETT-EXP-MONTHLY-SALES-NUM TO
063600                       WS-EXPECTED-MONTHLY-SALES.
063700     MOVE SETT-WORKING-DAYS-NUM      TO WS-WORKING-DAYS.
063800     IF WS-EXPECTED-MONTHLY-SALES > 0
063900        COMPUTE WS-EXPENSE-PER-ITEM ROUNDED =
064000            WS-TOTAL-MONTHLY-EXP-ACC / WS-EXPECTED-MONTHLY-SALES
064100     ELSE
064200        MOVE ZERO TO WS-EXPENSE-PER-ITEM.
064300     IF WS-WORKING-DAYS > 0
064400        COMPUTE WS-DAILY-EXPENSE ROUNDED =
064500            WS-TOTAL-MONTHLY-EXP-ACC / WS-WORKING-DAYS
064600        COMPUTE WS-EXPECTED-DAILY-SALES =
064700            WS-EXPECTED-MONTHLY-SALES / WS-WORKING-DAYS
064800     ELSE
064900        MOVE ZERO TO WS-DAILY-EXPENSE
065000        MOVE ZERO TO WS-EXPECTED-DAILY-SALES.
065100*
065200 140-EXIT.
065300     EXIT.
065400*
065500*
065600 200-SRT-INPUT-PROCD SECTION.
065700*
065800     MOVE 'NO ' TO WS-EOF-RIN-SW.
065900     PERFORM 800-READ-RIN-FILE THRU 800-EXIT.
066000     IF EOF-RIN
066100        DISPLAY 'ERROR!!  RECIPE DETAIL FILE EMPTY!'
066200        GO TO 200-EXIT.
066300     PERFORM 210-PRSS-DETAIL-RECORDS THRU 210-EXIT
066400        UNTIL EOF-RIN.
066500*
066600 200-EXIT.
066700     EXIT.
066800*
066900 210-PRSS-DETAIL-RECORDS.
067000     PERFORM 218-SEARCH-FOR-INGREDIENT THRU 218-EXIT.
067100     IF ING-FOUND
067200        PERFORM 220-PRSS-DETAIL-LINE THRU 220-EXIT
067300        PERFORM 850-FORMAT-RELEASE THRU 850-EXIT
067400     ELSE
067500        PERFORM 230-MARK-RECIPE-BAD THRU 230-EXIT.
067600     PERFORM 800-READ-RIN-FILE THRU 800-EXIT.
067700*
067800 210-EXIT.
067900     EXIT.
068000*
068100 218-SEARCH-FOR-INGREDIENT.
068200     MOVE SPACES TO WS-ING-FOUND-SW.
068300     SET ING-IDX TO 1.
068400     SEARCH WS-ING-ENTRY
068500         AT END
068600             MOVE 'NO ' TO WS-ING-FOUND-SW
068700         WHEN TBL-ING-ID (ING-IDX) EQUAL
068800                          RIND-INGREDIENT-ID-NUM
068900             MOVE 'YES' TO WS-ING-FOUND-SW.
069000*
069100 218-EXIT.
069200     EXIT.
069300*
069400 220-PRSS-DETAIL-LINE.
069500*    LINE COST = INGREDIENT COST PER BASE UNIT TIMES QUANTITY,
069600*    SCALE 2, HALF-UP; ZERO IF THE QUANTITY IS NOT POSITIVE.
069700     IF RIND-QUANTITY-NUM > 0
069800        COMPUTE WS-LINE-COST ROUNDED =
069900            TBL-ING-COST-PER-UNIT (ING-IDX) * RIND-QUANTITY-NUM
070000     ELSE
070100        MOVE ZERO TO WS-LINE-COST.
070200     MOVE RIND-RECIPE-ID-NUM     TO SW-RECIPE-ID.
070300     MOVE RIND-INGREDIENT-ID-NUM TO SW-INGREDIENT-ID.
070400     MOVE RIND-QUANTITY-NUM      TO SW-QUANTITY.
070500     MOVE WS-LINE-COST           TO SW-LINE-COST.
070600*
070700 220-EXIT.
070800     EXIT.
070900*
071000 230-MARK-RECIPE-BAD.
071100*    THE MISSING INGREDIENT CONDEMNS THE WHOLE RECIPE -- NO
071200*    LINE IS RELEASED TO THE SORT FOR IT, AND THE RECIPE'S
071300*    TABLE ENTRY IS FLAGGED SO 400-PRSS-RECIPE-BREAK REJECTS
071400*    THE RECIPE INSTEAD OF PRICING A PARTIAL COST.
071500     SET RCP-IDX TO 1.
071600     SEARCH WS-RCP-ENTRY
071700         AT END
071800             NEXT SENTENCE
071900         WHEN TBL-RCP-ID (RCP-IDX) EQUAL RIND-RECIPE-ID-NUM
072000             MOVE 'Y' TO TBL-RCP-BAD-INGR-SW (RCP-IDX).
072100     MOVE 'DETAIL' TO ERR-REC-TYPE.
072200     MOVE RIND-RECIPE-ID-NUM TO ERR-REC-ID.
072300     MOVE 'INGREDIENT NOT ON MASTER FILE' TO ERR-REC-REASON.
072400     PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
072500*
072600 230-EXIT.
072700     EXIT.
072800*
072900*
073000 300-SRT-OUTPUT-PROCD SECTION.
073100*
073200     PERFORM 320-INITIALIZE-OUTPUT THRU 320-EXIT.
073300     PERFORM 860-RETURN-SRTD-REC THRU 860-EXIT.
073400     IF EOF-SRT-OUTPUT
073500        DISPLAY 'NO RECIPE-INGREDIENT LINES RETURNED FROM SORT'
073600        GO TO 300-EXIT.
073700     MOVE SW-RECIPE-ID TO WS-PREVIOUS-RCP-ID.
073800     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
073900        UNTIL EOF-SRT-OUTPUT.
074000     PERFORM 400-PRSS-RECIPE-BREAK THRU 400-EXIT.
074100*
074200 300-EXIT.
074300     EXIT.
074400*
074500 320-INITIALIZE-OUTPUT.
074600     MOVE ZEROS TO WS-PAGE-COUNT
074700                   WS-LINE-SPACING
074800                   WS-TOTAL-COST-WK
074900                   WS-INGR-COUNT-WK.
075000     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
075100     MOVE SPACES TO DL-DETAIL.
075200*
075300 320-EXIT.
075400     EXIT.
075500*
075600 340-PRSS-SORTED-OUTPUT.
075700     IF SW-RECIPE-ID IS NOT EQUAL TO WS-PREVIOUS-RCP-ID
075800        PERFORM 400-PRSS-RECIPE-BREAK THRU 400-EXIT.
075900     ADD SW-LINE-COST TO WS-TOTAL-COST-WK.
076000     ADD 1 TO WS-INGR-COUNT-WK.
076100     PERFORM 860-RETURN-SRTD-REC THRU 860-EXIT.
076200*
076300 340-EXIT.
076400     EXIT.
076500*
076600*
076700 400-PRSS-RECIPE-BREAK.
076800*    AT THE RECIPE-ID BREAK, LOOK UP THE HEADER TABLE ENTRY,
076900*    CHECK COMPLETENESS, AND EITHER REJECT THE RECIPE WHOLE
077000*    OR PRICE IT VIA RCPMARGN AND WRITE THE OUTPUT/REPORT.
077100     PERFORM 405-SEARCH-FOR-RECIPE-HDR THRU 405-EXIT.
077200     MOVE 'NO ' TO WS-RCP-OK-SW.
077300     IF RCP-HDR-NOT-FOUND
077400        MOVE 'RECIPE' TO ERR-REC-TYPE
077500        MOVE WS-PREVIOUS-RCP-ID TO ERR-REC-ID
077600        MOVE 'RECIPE HEADER NOT ON FILE' TO ERR-REC-REASON
077700        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
077800     ELSE
077900        MOVE 'Y' TO TBL-RCP-SEEN-SW (RCP-IDX)
078000        IF TBL-RCP-BAD-INGR (RCP-IDX)
078100           MOVE 'RECIPE' TO ERR-REC-TYPE
078200           MOVE WS-PREVIOUS-RCP-ID TO ERR-REC-ID
078300           MOVE 'INGREDIENT NOT ON MASTER FILE' TO
078400                ERR-REC-REASON
078500           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
078600        ELSE
078700           IF TBL-RCP-TARGET-MARGIN (RCP-IDX) > 0 AND
078800              TBL-RCP-TARGET-MARGIN (RCP-IDX) < 100
078900              MOVE 'YES' TO WS-RCP-OK-SW
079000           ELSE
079100              MOVE 'RECIPE' TO ERR-REC-TYPE
079200              MOVE WS-PREVIOUS-RCP-ID TO ERR-REC-ID
079300              MOVE 'TARGET MARGIN OUT OF RANGE' TO
079400                   ERR-REC-REASON
079500              PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
079600     IF RCP-OK
079700        PERFORM 410-CALL-RCPMARGN     THRU 410-EXIT
079800        PERFORM 430-BUILD-PRICED-REC  THRU 430-EXIT
079900        PERFORM 870-WRITE-PRICED-REC  THRU 870-EXIT
080000        PERFORM 440-BUILD-REPORT-LINE THRU 440-EXIT
080100        PERFORM 500-PRSS-PORTFOLIO-TOTALS THRU 500-EXIT
080200        ADD 1 TO WS-ACCEPT-CTR
080300     ELSE
080400        ADD 1 TO WS-REJECT-CTR.
080500     IF NOT EOF-SRT-OUTPUT
080600        MOVE ZEROS TO WS-TOTAL-COST-WK
080700                      WS-INGR-COUNT-WK
080800        MOVE SW-RECIPE-ID TO WS-PREVIOUS-RCP-ID.
080900*
081000 400-EXIT.
081100     EXIT.
081200*
081300 405-SEARCH-FOR-RECIPE-HDR.
081400     MOVE SPACES TO WS-RCP-HDR-FOUND-SW.
081500     SET RCP-IDX TO 1.
081600     SEARCH WS-RCP-ENTRY
081700         AT END
081800             MOVE 'NO ' TO WS-RCP-HDR-FOUND-SW
081900         WHEN TBL-RCP-ID (RCP-IDX) EQUAL WS-PREVIOUS-RCP-ID
082000             MOVE 'YES' TO WS-RCP-HDR-FOUND-SW.
082100*
082200 405-EXIT.
082300     EXIT.
082400*
082500 410-CALL-RCPMARGN.
082600     MOVE WS-TOTAL-COST-WK                  TO WS-MI-TOTAL-COST.
082700     MOVE TBL-RCP-TARGET-MARGIN (RCP-IDX)   TO
082800                                    WS-MI-TARGET-MARGIN-PCT.
082900     MOVE WS-EXPENSE-PER-ITEM                TO
083000                                    WS-MI-ALLOC-EXPENSE.
083100     MOVE WS-INGR-COUNT-WK                   TO
083200                                    WS-MI-INGR-COUNT.
083300     CALL 'RCPMARGN' USING WS-MARGIN-INPUT, WS-MARGIN-OUTPUT.
083400*
083500 410-EXIT.
083600     EXIT.
083700*
083800 430-BUILD-PRICED-REC.
083850     MOVE SPACES                              TO RCPO-RECORD.
083900     MOVE WS-PREVIOUS-RCP-ID                 TO RCPO-ID.
084000     MOVE TBL-RCP-DRINK-NAME (RCP-IDX)       TO RCPO-DRINK-NAME.
084100     MOVE TBL-RCP-TARGET-MARGIN (RCP-IDX)    TO
084200                                    RCPO-TARGET-MARGIN-PCT.
084300     MOVE WS-INGR-COUNT-WK                   TO RCPO-INGR-COUNT.
084400     MOVE WS-TOTAL-COST-WK                   TO RCPO-TOTAL-COST.
084500     MOVE WS-MO-SUGGESTED-PRICE              TO
084600                                    RCPO-SUGGESTED-PRICE.
084700     MOVE WS-MO-GROSS-PROFIT                 TO RCPO-GROSS-PROFIT.
084800     MOVE WS-MO-ACTUAL-MARGIN-PCT             TO
084900                                    RCPO-ACTUAL-MARGIN-PCT.
085000     MOVE WS-EXPENSE-PER-ITEM                 TO
085100                                    RCPO-ALLOC-EXPENSE.
085200     MOVE WS-MO-NET-PROFIT                    TO RCPO-NET-PROFIT.
085300     MOVE WS-MO-NET-MARGIN-PCT                TO
085400                                    RCPO-NET-MARGIN-PCT.
085500     MOVE WS-MO-FINAL-PRICE                   TO RCPO-FINAL-PRICE.
085600     MOVE WS-MO-STATUS                        TO RCPO-STATUS.
085700     MOVE WS-MO-COMPLEXITY                    TO RCPO-COMPLEXITY.
085800     MOVE WS-MO-PRICE-CAT                     TO RCPO-PRICE-CAT.
085900     MOVE TBL-RCP-NOTES (RCP-IDX)              TO RCPO-NOTES.
086200*
086300 430-EXIT.
086400     EXIT.
086500*
086600 440-BUILD-REPORT-LINE.
086700     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
086800        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
086900           PERFORM 955-HEADINGS THRU 955-EXIT.
087000     MOVE RCPO-ID              TO RECIPE-ID-DL.
087100     MOVE RCPO-DRINK-NAME      TO DRINK-NAME-DL.
087200     MOVE RCPO-INGR-COUNT      TO INGR-CT-DL.
087300     MOVE RCPO-TOTAL-COST      TO TOTAL-COST-DL.
087400     MOVE RCPO-TARGET-MARGIN-PCT TO TGT-MRG-DL.
087500     MOVE RCPO-SUGGESTED-PRICE TO SUGG-PRICE-DL.
087600     MOVE RCPO-GROSS-PROFIT    TO GROSS-PROFIT-DL.
087700     MOVE RCPO-NET-PROFIT      TO NET-PROFIT-DL.
087800     MOVE RCPO-NET-MARGIN-PCT  TO NET-MRG-DL.
087900     MOVE RCPO-FINAL-PRICE     TO FINAL-PRICE-DL.
088000     MOVE RCPO-STATUS          TO STATUS-DL.
088100     MOVE RCPO-COMPLEXITY      TO COMPLEXITY-DL.
088200     MOVE RCPO-PRICE-CAT       TO PRICE-CAT-DL.
088300     WRITE RPT-LINE FROM DL-DETAIL
088400         AFTER ADVANCING 1 LINE.
088500     ADD 1 TO WS-LINES-USED.
088600     MOVE SPACES TO DL-DETAIL.
088700*
088800 440-EXIT.
088900     EXIT.
089000*
089100*
089200 450-CK-EMPTY-RECIPES.
089300*    A HEADER THAT NEVER SHOWED UP DURING THE CONTROL BREAK HAD
089400*    NO DETAIL LINES ON RINFILE AT ALL -- COMPLETENESS REQUIRES
089500*    AT LEAST ONE INGREDIENT, SO IT IS REJECTED HERE.
089600     IF WS-RCP-TABLE-COUNT > 0
089700        PERFORM 460-CK-ONE-EMPTY-RCP THRU 460-EXIT
089800           VARYING RCP-IDX FROM 1 BY 1
089900              UNTIL RCP-IDX > WS-RCP-TABLE-COUNT.
090000*
090100 450-EXIT.
090200     EXIT.
090300*
090400 460-CK-ONE-EMPTY-RCP.
090500     IF NOT TBL-RCP-SEEN (RCP-IDX)
090600        MOVE 'RECIPE' TO ERR-REC-TYPE
090700        MOVE TBL-RCP-ID (RCP-IDX) TO ERR-REC-ID
090800        MOVE 'NO INGREDIENT LINES ON RECIPE' TO ERR-REC-REASON
090900        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
091000        ADD 1 TO WS-REJECT-CTR.
091100*
091200 460-EXIT.
091300     EXIT.
091400*
091500*
091600 500-PRSS-PORTFOLIO-TOTALS.
091700*    ACCUMULATE PORTFOLIO SUMS FOR THE FINAL AVERAGES AND
091800*    COUNT THE RECIPE BY ITS COMPLEXITY LEVEL.
091900     ADD 1 TO WS-RECIPE-CTR.
092000     ADD RCPO-SUGGESTED-PRICE TO WS-SUM-PRICE.
092100     ADD RCPO-TOTAL-COST      TO WS-SUM-COST.
092200     ADD RCPO-ACTUAL-MARGIN-PCT TO WS-SUM-MARGIN.
092300     ADD RCPO-NET-PROFIT      TO WS-SUM-NET-PROFIT.
092400     EVALUATE RCPO-COMPLEXITY
092500        WHEN 'SIMPLE'
092600           ADD 1 TO WS-SIMPLE-CTR
092700        WHEN 'MODERATE'
092800           ADD 1 TO WS-MODERATE-CTR
092900        WHEN 'COMPLEX'
093000           ADD 1 TO WS-COMPLEX-CTR
093100        WHEN OTHER
093200           ADD 1 TO WS-VERY-COMPLEX-CTR
093300     END-EVALUATE.
093400*
093500 500-EXIT.
093600     EXIT.
093700*
093800*
093900 550-PRSS-BUSINESS-FIGURES.
094000*    FINAL SUMMARY BLOCK -- PORTFOLIO AVERAGES, COMPLEXITY
094100*    COUNTS AND THE BUSINESS-LEVEL FIGURES, WRITTEN TO THE
094200*    REPORT AFTER THE LAST RECIPE.
094300     IF WS-RECIPE-CTR > 0
094400        COMPUTE WS-AVG-PRICE ROUNDED = WS-SUM-PRICE / WS-RECIPE-CTR
094500        COMPUTE WS-AVG-COST ROUNDED = WS-SUM-COST / WS-RECIPE-CTR
094600        COMPUTE WS-AVG-MARGIN ROUNDED =
094700                          WS-SUM-MARGIN / WS-RECIPE-CTR
094800        COMPUTE WS-AVG-NET-PROFIT ROUNDED =
094900                          WS-SUM-NET-PROFIT / WS-RECIPE-CTR
095000     ELSE
095100        MOVE ZERO TO WS-AVG-PRICE
095200        MOVE ZERO TO WS-AVG-COST
095300        MOVE ZERO TO WS-AVG-MARGIN
095400        MOVE ZERO TO WS-AVG-NET-PROFIT.
095500*    BREAK-EVEN UNITS = TOTAL MONTHLY EXPENSE / AVERAGE NET
095600*    PROFIT PER ITEM, ROUNDED UP TO A WHOLE UNIT (CEILING).
095700     IF WS-AVG-NET-PROFIT > 0
095800        COMPUTE WS-BREAKEVEN-UNITS =
095900            WS-TOTAL-MONTHLY-EXP-ACC / WS-AVG-NET-PROFIT
096000        COMPUTE WS-BREAKEVEN-CHECK =
096100            WS-BREAKEVEN-UNITS * WS-AVG-NET-PROFIT
096200        IF WS-BREAKEVEN-CHECK < WS-TOTAL-MONTHLY-EXP-ACC
096300           ADD 1 TO WS-BREAKEVEN-UNITS
096400     ELSE
096500        MOVE ZERO TO WS-BREAKEVEN-UNITS.
096600     MOVE 2 TO WS-LINE-SPACING.
096700     WRITE RPT-LINE FROM TL-SUMMARY-TITLE
096800         AFTER ADVANCING WS-LINE-SPACING.
096900     MOVE 'TOTAL RECIPES PRICED' TO SL-LABEL.
097000     MOVE WS-RECIPE-CTR TO WS-EDIT-CNT.
097100     MOVE WS-EDIT-CNT TO SL-VALUE.
097200     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 2 LINES.
097300     MOVE 'AVERAGE SUGGESTED PRICE' TO SL-LABEL.
097400     MOVE WS-AVG-PRICE TO WS-EDIT-AMT.
097500     MOVE WS-EDIT-AMT TO SL-VALUE.
097600     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
097700     MOVE 'AVERAGE TOTAL COST' TO SL-LABEL.
097800     MOVE WS-AVG-COST TO WS-EDIT-AMT.
097900     MOVE WS-EDIT-AMT TO SL-VALUE.
098000     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
098100     MOVE 'AVERAGE ACTUAL MARGIN PCT' TO SL-LABEL.
098200     MOVE WS-AVG-MARGIN TO WS-EDIT-PCT.
098300     MOVE WS-EDIT-PCT TO SL-VALUE.
098400     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
098500     MOVE 'SIMPLE RECIPES' TO SL-LABEL.
098600     MOVE WS-SIMPLE-CTR TO WS-EDIT-CNT.
098700     MOVE WS-EDIT-CNT TO SL-VALUE.
098800     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
098900     MOVE 'MODERATE RECIPES' TO SL-LABEL.
099000     MOVE WS-MODERATE-CTR TO WS-EDIT-CNT.
099100     MOVE WS-EDIT-CNT TO SL-VALUE.
099200     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
099300     MOVE 'COMPLEX RECIPES' TO SL-LABEL.
099400     MOVE WS-COMPLEX-CTR TO WS-EDIT-CNT.
099500     MOVE WS-EDIT-CNT TO SL-VALUE.
099600     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
099700     MOVE 'VERY COMPLEX RECIPES' TO SL-LABEL.
099800     MOVE WS-VERY-COMPLEX-CTR TO WS-EDIT-CNT.
099900     MOVE WS-EDIT-CNT TO SL-VALUE.
100000     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
100100     MOVE 'TOTAL MONTHLY EXPENSES' TO SL-LABEL.
100200     MOVE WS-TOTAL-MONTHLY-EXP-ACC TO WS-EDIT-AMT.
100300     MOVE WS-EDIT-AMT TO SL-VALUE.
100400     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 2 LINES.
100500     MOVE 'EXPENSE PER ITEM' TO SL-LABEL.
100600     MOVE WS-EXPENSE-PER-ITEM TO WS-EDIT-AMT.
100700     MOVE WS-EDIT-AMT TO SL-VALUE.
100800     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
100900     MOVE 'DAILY EXPENSE' TO SL-LABEL.
101000     MOVE WS-DAILY-EXPENSE TO WS-EDIT-AMT.
101100     MOVE WS-EDIT-AMT TO SL-VALUE.
101200     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
101300     MOVE 'EXPECTED DAILY SALES' TO SL-LABEL.
101400     MOVE WS-EXPECTED-DAILY-SALES TO WS-EDIT-CNT.
101500     MOVE WS-EDIT-CNT TO SL-VALUE.
101600     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
101700     MOVE 'BREAK-EVEN UNITS' TO SL-LABEL.
101800     MOVE WS-BREAKEVEN-UNITS TO WS-EDIT-CNT.
101900     MOVE WS-EDIT-CNT TO SL-VALUE.
102000     WRITE RPT-LINE FROM SL-STATS-LINE AFTER ADVANCING 1 LINE.
102100*
102200 550-EXIT.
102300     EXIT.
102400*
102500*
102600 700-ERROR-DISPLAY.
102700     DISPLAY ERROR-RECORD-EL.
102800     WRITE ERR-LINE FROM ERROR-RECORD-EL.
102900*
103000 700-EXIT.
103100     EXIT.
103200*
103300*
103400 800-READ-RIN-FILE.
103500     READ RIN-FILE
103600         AT END  MOVE 'YES' TO WS-EOF-RIN-SW
103700                 GO TO 800-EXIT.
103800     ADD 1 TO WS-RIN-READ-CTR.
103900*
104000 800-EXIT.
104100     EXIT.
104200*
104300 810-READ-ING-FILE.
104400     READ INGMSTR-FILE
104500         AT END  MOVE 'YES' TO WS-EOF-ING-SW
104600                 GO TO 810-EXIT.
104700     ADD 1 TO WS-ING-READ-CTR.
104800*
104900 810-EXIT.
105000     EXIT.
105100*
105200 815-READ-EXP-FILE.
105300     READ EXP-FILE
105400         AT END  MOVE 'YES' TO WS-EOF-EXP-SW
105500                 GO TO 815-EXIT.
105600     ADD 1 TO WS-EXP-READ-CTR.
105700*
105800 815-EXIT.
105900     EXIT.
106000*
106100 820-READ-RCP-FILE.
106200     READ RCP-FILE
106300         AT END  MOVE 'YES' TO WS-EOF-RCP-SW
106400                 GO TO 820-EXIT.
106500     ADD 1 TO WS-RCP-READ-CTR.
106600*
106700 820-EXIT.
106800     EXIT.
106900*
107000*
107100 850-FORMAT-RELEASE.
107200     RELEASE SW-RIN-SORT-WORK.
107300     ADD 1 TO WS-REL-CTR.
107400*
107500 850-EXIT.
107600     EXIT.
107700*
107800 860-RETURN-SRTD-REC.
107900     RETURN SW-RIN-SORT-FILE
108000         AT END  MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
108100                 GO TO 860-EXIT.
108200     ADD 1 TO WS-RETR-CTR.
108300*
108400 860-EXIT.
108500     EXIT.
108600*
108700 870-WRITE-PRICED-REC.
108800     WRITE RCPO-RECORD.
108900*
109000 870-EXIT.
109100     EXIT.
109200*
109300*
109400 955-HEADINGS.
109500     ADD 1 TO WS-PAGE-COUNT.
109600     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
109700     WRITE RPT-LINE FROM HL-HEADER-1
109800         AFTER ADVANCING PAGE.
109900     MOVE 1 TO WS-LINES-USED.
110000     WRITE RPT-LINE FROM HL-HEADER-2
110100         AFTER ADVANCING 2 LINES.
110200     ADD 2 TO WS-LINES-USED.
110300*
110400 955-EXIT.
110500     EXIT.
110600*
110700*
110800 960-DISPLAY-PROG-DIAG.
110900     DISPLAY '****     RCPPRICE RUNNING    ****'.
111000     MOVE 'INGREDIENT MASTER RECORDS LOADED             ' TO
111100          DISP-MESSAGE.
111200     MOVE WS-ING-READ-CTR TO DISP-VALUE.
111300     DISPLAY DISPLAY-LINE.
111400     MOVE 'RECIPE HEADER RECORDS READ                   ' TO
111500          DISP-MESSAGE.
111600     MOVE WS-RCP-READ-CTR TO DISP-VALUE.
111700     DISPLAY DISPLAY-LINE.
111800     MOVE 'RECIPE-INGREDIENT DETAIL LINES READ          ' TO
111900          DISP-MESSAGE.
112000     MOVE WS-RIN-READ-CTR TO DISP-VALUE.
112100     DISPLAY DISPLAY-LINE.
112200     MOVE 'DETAIL LINES RELEASED TO SORT                ' TO
112300          DISP-MESSAGE.
112400     MOVE WS-REL-CTR TO DISP-VALUE.
112500     DISPLAY DISPLAY-LINE.
112600     MOVE 'DETAIL LINES RETURNED FROM SORT              ' TO
112700          DISP-MESSAGE.
112800     MOVE WS-RETR-CTR TO DISP-VALUE.
112900     DISPLAY DISPLAY-LINE.
113000     MOVE 'RECIPES ACCEPTED AND PRICED                  ' TO
113100          DISP-MESSAGE.
113200     MOVE WS-ACCEPT-CTR TO DISP-VALUE.
113300     DISPLAY DISPLAY-LINE.
113400     MOVE 'RECIPES REJECTED                             ' TO
113500          DISP-MESSAGE.
113600     MOVE WS-REJECT-CTR TO DISP-VALUE.
113700     DISPLAY DISPLAY-LINE.
113800     MOVE 'EXPENSE RECORDS REJECTED                     ' TO
113900          DISP-MESSAGE.
114000     MOVE WS-EXP-REJECT-CTR TO DISP-VALUE.
114100     DISPLAY DISPLAY-LINE.
114200     DISPLAY '****     RCPPRICE EOJ        ****'.
114300*
114400 960-EXIT.
114500     EXIT.
