000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCPMARGN.
000300 AUTHOR.        R C SANTOS.
000400 INSTALLATION.  GOLDEN BEAN COFFEE CO - EDP DEPT MAKATI.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*  PROGRAM:  RCPMARGN                                            *
001100*                                                                *
001200*  SUBROUTINE TO WORK OUT THE MARGIN-BASED PRICING FOR ONE       *
001300*  DRINK RECIPE.  GIVEN THE RECIPE'S ACCUMULATED INGREDIENT COST *
001400*  AND ITS TARGET GROSS MARGIN, THIS RETURNS THE SUGGESTED       *
001500*  SELLING PRICE, GROSS AND NET PROFIT, THE NET MARGIN AFTER     *
001600*  OVERHEAD, THE OVERHEAD-INCLUSIVE FINAL PRICE, AND THE THREE   *
001700*  CLASSIFICATION LABELS THAT GO ON THE PRICING REPORT.          *
001800*                                                                *
001900*  CALLED BY RCPPRICE (PRODUCTION RECALC AT THE RECIPE CONTROL   *
002000*  BREAK) AND BY RCPWHIF (WHAT-IF MARGIN SCENARIOS -- SAME MATH, *
002100*  RESULT IS NEVER WRITTEN BACK TO THE RECIPE MASTER).           *
002200*  KEEPING THE MATH IN ONE CALLED MODULE MEANS THE TWO CALLERS   *
002300*  CANNOT DRIFT APART ON HOW A PRICE GETS COMPUTED.              *
002400******************************************************************
002500*  CHANGE LOG                                                    *
002600*  --------------------------------------------------------------*
002700* 03/14/88 RCS  0000  ORIGINAL PROGRAM.                          *
002800* 09/02/88 RCS  0014  ADDED NET PROFIT / NET MARGIN AFTER THE    *
002900*                     EXPENSE-ALLOCATION PROJECT WENT LIVE.      *
003000* 04/19/90 EMD  0031  FINAL PRICE NOW COVERS OVERHEAD TOO, NOT   *
003100*                     JUST INGREDIENT COST, PER OWNER REQUEST.   *
003200* 11/07/91 EMD  0048  ADDED THE THREE CLASSIFICATION LABELS SO   *
003300*                     THE REPORT PROGRAM DID NOT HAVE TO GUESS.  *
003400* 02/25/93 RCS  0059  MOVED PROFITABILITY BREAKS TO MATCH THE    *
003500*                     REVISED FRANCHISE MANUAL (0/10/20/30).     *
003600* 06/30/94 LDT  0067  COMPLEXITY BREAK NOW COUNTS PACKAGING AS   *
003700*                     AN INGREDIENT LINE LIKE EVERYTHING ELSE.   *
003800* 01/09/95 LDT  0071  PRICING CATEGORY BREAKS ALIGNED TO THE     *
003900*                     BUDGET/STANDARD/PREMIUM/LUXURY MENU BOARD. *
004000* 03/17/97 EMD  0083  DIVISOR-LE-ZERO PATH NO LONGER ABENDS ON   *
004100*                     A 100 PERCENT-OR-OVER TARGET MARGIN.       *
004200* 12/08/98 RCS  Y2K1  YEAR 2000 REVIEW -- NO DATE FIELDS IN THIS *
004300*                     MODULE, NOTHING TO CONVERT.  SIGNED OFF.   *
004400* 07/22/99 RCS  Y2K2  FINAL Y2K CERT SWEEP -- NO CHANGE.         *
004500* 05/11/01 LDT  0096  ROUNDING ON NET MARGIN PCT TIGHTENED TO    *
004600*                     4 DECIMALS BEFORE THE TIMES-100 STEP.      *
004700*--------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 INPUT-OUTPUT SECTION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600 01  WS-MARGIN-WORK.
005700     05  WS-MARGIN-DECIMAL         PIC 9V9999    VALUE ZERO.
005800     05  WS-DIVISOR                PIC S9V9999   VALUE ZERO.
005900     05  WS-GROSS-MARGIN-RATIO     PIC S9V9999   VALUE ZERO.
006000     05  WS-NET-MARGIN-RATIO       PIC S9V9999   VALUE ZERO.
006100     05  FILLER                    PIC X(08)     VALUE SPACES.
006200*
006300 LINKAGE SECTION.
006400*
006500 01  RCPM-INPUT.
006600     05  RCPM-IN-TOTAL-COST        PIC 9(07)V99.
006700     05  RCPM-IN-TARGET-MARGIN-PCT PIC 9(03)V99.
006800     05  RCPM-IN-MARGIN-PARTS  REDEFINES
006900         RCPM-IN-TARGET-MARGIN-PCT.
007000         10  RCPM-IN-MARGIN-WHOLE  PIC 9(03).
007100         10  RCPM-IN-MARGIN-FRAC   PIC 9(02).
007200     05  RCPM-IN-ALLOC-EXPENSE     PIC 9(05)V9999.
007300     05  RCPM-IN-INGR-COUNT        PIC 9(03).
007350     05  FILLER                    PIC X(05).
007400*
007500 01  RCPM-OUTPUT.
007600     05  RCPM-OUT-SUGGESTED-PRICE      PIC 9(07)V99.
007700     05  RCPM-OUT-SUGG-PRICE-PARTS  REDEFINES
007800         RCPM-OUT-SUGGESTED-PRICE.
007900         10  RCPM-OUT-SUGG-PESOS        PIC 9(07).
008000         10  RCPM-OUT-SUGG-CENTAVOS     PIC 9(02).
008100     05  RCPM-OUT-GROSS-PROFIT         PIC S9(07)V99.
008200     05  RCPM-OUT-ACTUAL-MARGIN-PCT    PIC S9(03)V99.
008300     05  RCPM-OUT-NET-PROFIT           PIC S9(07)V99.
008400     05  RCPM-OUT-NET-MARGIN-PCT       PIC S9(03)V99.
008500     05  RCPM-OUT-FINAL-PRICE          PIC 9(07)V99.
008600     05  RCPM-OUT-FINAL-PRICE-PARTS  REDEFINES
008700         RCPM-OUT-FINAL-PRICE.
008800         10  RCPM-OUT-FINAL-PESOS       PIC 9(07).
008900         10  RCPM-OUT-FINAL-CENTAVOS    PIC 9(02).
009000     05  RCPM-OUT-STATUS               PIC X(16).
009100     05  RCPM-OUT-COMPLEXITY           PIC X(12).
009200     05  RCPM-OUT-PRICE-CAT            PIC X(08).
009250     05  FILLER                        PIC X(05).
009300*
009400 PROCEDURE DIVISION USING RCPM-INPUT, RCPM-OUTPUT.
009500*
009600 000-MAIN.
009700     PERFORM 100-CALC-MARGIN-PRICING THRU 100-EXIT.
009800     PERFORM 200-CLASSIFY-PROFIT     THRU 200-EXIT.
009900     PERFORM 210-CLASSIFY-COMPLEXITY THRU 210-EXIT.
010000     PERFORM 220-CLASSIFY-PRICE-CAT  THRU 220-EXIT.
010100     GOBACK.
010200*
010300 100-CALC-MARGIN-PRICING.
010400*    MARGIN DECIMAL = TARGET MARGIN PCT / 100, SCALE 4.
010500     COMPUTE WS-MARGIN-DECIMAL ROUNDED =
010600         RCPM-IN-TARGET-MARGIN-PCT / 100.
010700     COMPUTE WS-DIVISOR = 1 - WS-MARGIN-DECIMAL.
010800     IF RCPM-IN-TOTAL-COST > 0 AND RCPM-IN-TARGET-MARGIN-PCT > 0
010900        IF WS-DIVISOR > 0
011000           COMPUTE RCPM-OUT-SUGGESTED-PRICE ROUNDED =
011100               RCPM-IN-TOTAL-COST / WS-DIVISOR
011200           COMPUTE RCPM-OUT-GROSS-PROFIT =
011300               RCPM-OUT-SUGGESTED-PRICE - RCPM-IN-TOTAL-COST
011400           IF RCPM-OUT-SUGGESTED-PRICE > 0
011500              COMPUTE WS-GROSS-MARGIN-RATIO ROUNDED =
011600                  RCPM-OUT-GROSS-PROFIT / RCPM-OUT-SUGGESTED-PRICE
011700              COMPUTE RCPM-OUT-ACTUAL-MARGIN-PCT ROUNDED =
011800                  WS-GROSS-MARGIN-RATIO * 100
011900           ELSE
012000              MOVE ZERO TO RCPM-OUT-ACTUAL-MARGIN-PCT
012100        ELSE
012200           MOVE RCPM-IN-TOTAL-COST TO RCPM-OUT-SUGGESTED-PRICE
012300           MOVE ZERO TO RCPM-OUT-GROSS-PROFIT
012400           MOVE ZERO TO RCPM-OUT-ACTUAL-MARGIN-PCT
012500     ELSE
012600        MOVE ZERO TO RCPM-OUT-SUGGESTED-PRICE
012700        MOVE ZERO TO RCPM-OUT-GROSS-PROFIT
012800        MOVE ZERO TO RCPM-OUT-ACTUAL-MARGIN-PCT.
012900*    NET PROFIT / NET MARGIN AFTER OVERHEAD ALLOCATION.        0014
013000     COMPUTE RCPM-OUT-NET-PROFIT =
013100         RCPM-OUT-GROSS-PROFIT - RCPM-IN-ALLOC-EXPENSE.
013200     IF RCPM-OUT-SUGGESTED-PRICE > 0
013300        COMPUTE WS-NET-MARGIN-RATIO ROUNDED =
013400            RCPM-OUT-NET-PROFIT / RCPM-OUT-SUGGESTED-PRICE
013500        COMPUTE RCPM-OUT-NET-MARGIN-PCT ROUNDED =
013600            WS-NET-MARGIN-RATIO * 100
013700     ELSE
013800        MOVE ZERO TO RCPM-OUT-NET-MARGIN-PCT.
013900*    FINAL PRICE COVERS INGREDIENT COST PLUS OVERHEAD.         0031
014000     IF RCPM-IN-TARGET-MARGIN-PCT > 0
014100        IF WS-DIVISOR > 0
014200           COMPUTE RCPM-OUT-FINAL-PRICE ROUNDED =
014300               (RCPM-IN-TOTAL-COST + RCPM-IN-ALLOC-EXPENSE)
014400                   / WS-DIVISOR
014500        ELSE
014600           COMPUTE RCPM-OUT-FINAL-PRICE =
014700               RCPM-IN-TOTAL-COST + RCPM-IN-ALLOC-EXPENSE
014800     ELSE
014900        MOVE RCPM-OUT-SUGGESTED-PRICE TO RCPM-OUT-FINAL-PRICE.
015000*
015100 100-EXIT.
015200     EXIT.
015300*
015400 200-CLASSIFY-PROFIT.
015500*    PROFITABILITY STATUS BY NET MARGIN PCT.                   0059
015600     EVALUATE TRUE
015700        WHEN RCPM-OUT-NET-MARGIN-PCT <= 0
015800           MOVE 'UNPROFITABLE'    TO RCPM-OUT-STATUS
015900        WHEN RCPM-OUT-NET-MARGIN-PCT < 10
016000           MOVE 'LOW PROFIT'      TO RCPM-OUT-STATUS
016100        WHEN RCPM-OUT-NET-MARGIN-PCT < 20
016200           MOVE 'MODERATE PROFIT' TO RCPM-OUT-STATUS
016300        WHEN RCPM-OUT-NET-MARGIN-PCT < 30
016400           MOVE 'GOOD PROFIT'     TO RCPM-OUT-STATUS
016500        WHEN OTHER
016600           MOVE 'EXCELLENT PROFIT' TO RCPM-OUT-STATUS
016700     END-EVALUATE.
016800*
016900 200-EXIT.
017000     EXIT.
017100*
017200 210-CLASSIFY-COMPLEXITY.
017300*    COMPLEXITY LEVEL BY INGREDIENT LINE COUNT.                0067
017400     EVALUATE TRUE
017500        WHEN RCPM-IN-INGR-COUNT <= 2
017600           MOVE 'SIMPLE'       TO RCPM-OUT-COMPLEXITY
017700        WHEN RCPM-IN-INGR-COUNT <= 5
017800           MOVE 'MODERATE'     TO RCPM-OUT-COMPLEXITY
017900        WHEN RCPM-IN-INGR-COUNT <= 8
018000           MOVE 'COMPLEX'      TO RCPM-OUT-COMPLEXITY
018100        WHEN OTHER
018200           MOVE 'VERY COMPLEX' TO RCPM-OUT-COMPLEXITY
018300     END-EVALUATE.
018400*
018500 210-EXIT.
018600     EXIT.
018700*
018800 220-CLASSIFY-PRICE-CAT.
018900*    PRICING CATEGORY BY SUGGESTED SELLING PRICE.              0071
019000     EVALUATE TRUE
019100        WHEN RCPM-OUT-SUGGESTED-PRICE < 100
019200           MOVE 'BUDGET'   TO RCPM-OUT-PRICE-CAT
019300        WHEN RCPM-OUT-SUGGESTED-PRICE < 150
019400           MOVE 'STANDARD' TO RCPM-OUT-PRICE-CAT
019500        WHEN RCPM-OUT-SUGGESTED-PRICE < 200
019600           MOVE 'PREMIUM'  TO RCPM-OUT-PRICE-CAT
019700        WHEN OTHER
019800           MOVE 'LUXURY'   TO RCPM-OUT-PRICE-CAT
019900     END-EVALUATE.
020000*
020100 220-EXIT.
020200     EXIT.
