000010******************************************************************
000020*  RINDCPY  --  RECIPE-INGREDIENT DETAIL LINE, AS READ FROM      *
000030*  RINFILE.  MANY DETAIL LINES PER RECIPE -- RINFILE IS IN       *
000040*  RECIPE-ID ORDER, THE CONTROL-BREAK KEY RCPPRICE SORTS ON.     *
000050*  LINE-SEQ-NO AND UNIT-OVERRIDE-CD ARE CARRIED FOR THE RECIPE   *
000060*  CARD-KEYING DESK'S OWN AUDIT TRAIL -- RCPPRICE COSTS STRICTLY *
000070*  OFF THE INGREDIENT MASTER'S BASE UNIT AND DOES NOT READ THEM. *
000080******************************************************************
000090 01  RIND-RECORD.
000100     05  RIND-RECIPE-ID            PIC X(05).
000110     05  RIND-RECIPE-ID-NUM  REDEFINES
000120         RIND-RECIPE-ID            PIC 9(05).
000130     05  RIND-INGREDIENT-ID        PIC X(05).
000140     05  RIND-INGREDIENT-ID-NUM  REDEFINES
000150         RIND-INGREDIENT-ID        PIC 9(05).
000160     05  RIND-QUANTITY             PIC X(09).
000170     05  RIND-QUANTITY-NUM  REDEFINES
000180         RIND-QUANTITY             PIC 9(07)V99.
000190     05  RIND-LINE-SEQ-NO          PIC X(03).
000200     05  RIND-LINE-SEQ-NO-NUM  REDEFINES
000210         RIND-LINE-SEQ-NO          PIC 9(03).
000220     05  RIND-UNIT-OVERRIDE-CD     PIC X(02).
000230     05  RIND-ENTERED-BY           PIC X(04).
000240     05  FILLER                    PIC X(40).
