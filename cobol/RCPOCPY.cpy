000010******************************************************************
000020*  RCPOCPY  --  PRICED RECIPE RECORD, WRITTEN TO PRCFILE AT THE  *
000030*  RECIPE-ID CONTROL BREAK.  CARRIES THE HEADER FIELDS PLUS      *
000040*  EVERY DERIVED PRICING FIGURE AND THE THREE CLASSIFICATION     *
000050*  LABELS THE PRICING REPORT PRINTS.                             *
000060******************************************************************
000070 01  RCPO-RECORD.
000080     05  RCPO-ID                   PIC 9(05).
000090     05  RCPO-DRINK-NAME           PIC X(30).
000100     05  RCPO-DRINK-NAME-HALF  REDEFINES
000110         RCPO-DRINK-NAME.
000120         10  RCPO-DRINK-NAME-1     PIC X(15).
000130         10  RCPO-DRINK-NAME-2     PIC X(15).
000140     05  RCPO-TARGET-MARGIN-PCT    PIC 9(03)V99.
000150     05  RCPO-INGR-COUNT           PIC 9(03) COMP-3.
000160     05  RCPO-TOTAL-COST           PIC 9(07)V99.
000170     05  RCPO-SUGGESTED-PRICE      PIC 9(07)V99.
000180     05  RCPO-GROSS-PROFIT         PIC S9(07)V99.
000190     05  RCPO-ACTUAL-MARGIN-PCT    PIC S9(03)V99.
000200     05  RCPO-ALLOC-EXPENSE        PIC 9(05)V9999.
000210     05  RCPO-NET-PROFIT           PIC S9(07)V99.
000220     05  RCPO-NET-MARGIN-PCT       PIC S9(03)V99.
000230     05  RCPO-FINAL-PRICE          PIC 9(07)V99.
000240     05  RCPO-STATUS               PIC X(16).
000250     05  RCPO-COMPLEXITY           PIC X(12).
000260     05  RCPO-PRICE-CAT            PIC X(08).
000270     05  RCPO-NOTES                PIC X(30).
000280     05  FILLER                    PIC X(08).
